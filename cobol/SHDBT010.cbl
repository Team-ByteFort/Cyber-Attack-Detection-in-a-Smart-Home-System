000100******************************************************************
000200* NOTE :
000300******************************************************************
000400*
000500* PRODOTTO : SMART HOME ANOMALY DETECTION
000600*
000700* FUNZIONE : MOTORE PRINCIPALE DI RILEVAZIONE ANOMALIE SU
000800*            FLUSSO EVENTI DI SICUREZZA DOMOTICA
000900*
001000* AUTORE   : ENGINEERING
001100*
001200* PROGRAMMA: SHDBT010, COBOL/BATCH
001300*
001400* PLAN     : SHDOPX01
001500*
001600* INPUT    : EVENTI (SHDEVENT)
001700*
001800* INPUT    : ANAGRAFICA UTENTE/DISPOSITIVO (SHDUSRPR)
001900*
002000* OUTPUT   : LOG ANOMALIE (SHDANLOG)
002100*
002200* OUTPUT   : TABULATO EVENTI E RIEPILOGO (SHDEVLOG)
002300*
002400* NOTA     : IL PROGRAMMA RICHIAMA LE ROUTINE STANDALONE
002500*            SHDBD020 (U2), SHDBD030 (U3), SHDBD040 (U4),
002600*            SHDBD050 (U5), SHDBD060 (U6) E SHDBD070 (U7);
002700*            I RILEVATORI D1-D5 SONO INVECE INTERNI AL
002800*            PROGRAMMA PERCHE' CONDIVIDONO LA STESSA PASSATA
002900*            DEL FLUSSO EVENTI (TAVOLE IN WORKING-STORAGE)
003000*
003100******************************************************************
003200* STORIA DELLE VARIAZIONI
003300*  DATA...  TICKET. AUTORE DESCRIZIONE..........................
003400*  19960304 SHD0001 MRB    PRIMA STESURA
003500*  19960311 SHD0010 MRB    AGGIUNTI I RILEVATORI D1-D5
003600*  19970129 SHD0030 FCZ    AGGIUNTE LE CHIAMATE ALLE ROUTINE
003700*                          STANDALONE U2,U3,U4,U6,U7
003800*  19970410 SHD0050 FCZ    RIEPILOGO FINALE PER TIPO ANOMALIA
003900*  19970830 SHD0055 FCZ    RIVISTO IL CONTROLLO SUL LIMITE
004000*                          TABELLA SHD-TAB-PROFILI (SHD0055)
004100*  19980602 SHD0060 GPT    ALLINEATO IL TABULATO SHDEVLOG AL
004200*                          NUOVO FORMATO TESTATA2 (SHD0059)
004300*  19990126 SHD0068 GPT    BONIFICA ANNO 2000 - VERIFICATE LE
004400*                          DATE EVENTO IN TUTTI I RILEVATORI
004500*  20001010 SHD0076 FCZ    RIVISTO SEGNO DI DEFAULT SUI CAMPI
004600*                          EV-VALUE/AL-VALUE (VEDI SHD0071)
004700*  20010418 SHD0081 RTV    AGGIUNTO CONTROLLO DI OVERFLOW SU
004800*                          CARICAMENTO TABELLA ANAGRAFICA E
004900*                          CONTATORI DI SERVIZIO A LIVELLO 77
005000*                          (SHD0080/SHD0091)
005100*  20021015 SHD0092 RTV    AGGIORNATI I CONTATORI DI RIEPILOGO
005200*                          CON I NUOVI CAMPI DI SERVIZIO
005300*  20040213 SHD0102 MRB    NESSUNA MODIFICA ALLA LOGICA - SOLO
005400*                          RIVISTI I COMMENTI DI TESTATA
005500*  20070605 SHD0126 MRB    VERIFICATA LA COMPATIBILITA' CON LA
005600*                          NUOVA STAMPANTE DI SALA CED
005700*  20080731 SHD0132 FCZ    VERIFICATA LA COMPATIBILITA' CON LA
005800*                          NUOVA CONSOLE DI SALA OPERATIVA
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID. SHDBT010.
006200 AUTHOR.      ENGINEERING SPA.
006300 INSTALLATION. SEDE DI BOLOGNA.
006400 DATE-WRITTEN. 04/03/1996.
006500 DATE-COMPILED.
006600 SECURITY.    NON CLASSIFICATO.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     SWITCH-1 IS SHD-SWITCH-TEST.
007300*-----------------------------------------------------------------
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*                                  - EVENTI  INPUT
007700     SELECT  SHDEVENT       ASSIGN    TO SHDEVENT
007800                            FILE STATUS IS WS-FS-SHDEVENT.
007900*                                  - ANAGRAFICA UTENTE/DISP.  INPUT
008000     SELECT  SHDUSRPR       ASSIGN    TO SHDUSRPR
008100                            FILE STATUS IS WS-FS-SHDUSRPR.
008200*                                  - LOG ANOMALIE  OUTPUT
008300     SELECT  SHDANLOG       ASSIGN    TO SHDANLOG
008400                            FILE STATUS IS WS-FS-SHDANLOG.
008500*                                  - TABULATO EVENTI  OUTPUT
008600     SELECT  SHDEVLOG       ASSIGN    TO SHDEVLOG
008700                            FILE STATUS IS WS-FS-SHDEVLOG.
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SHDEVENT
009200     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.
009300 01  REC-SHDEVENT                  PIC  X(0120).
009400 FD  SHDUSRPR
009500     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.
009600 01  REC-SHDUSRPR                  PIC  X(0024).
009700 FD  SHDANLOG
009800     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.
009900 01  REC-SHDANLOG                  PIC  X(0100).
010000 FD  SHDEVLOG
010100     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.
010200 01  REC-SHDEVLOG                  PIC  X(0132).
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE SECTION.
010500*                                  - COPY TRACCIATO EVENTI
010600     COPY SHDCEVNT.
010700*                                  - COPY ANAGRAFICA + TABELLA
010800     COPY SHDCUSRP.
010900*                                  - COPY TRACCIATO ANOMALIE
011000     COPY SHDCANOM.
011100*                                  - COPY TABULATO/RIEPILOGO
011200     COPY SHDCLOGR.
011300*                                  - COPY AREA ERRORI COMUNE
011400     COPY SHDCWERR.
011500*-----------------------------------------------------------------
011600*  COSTANTI DI LAVORO
011700*-----------------------------------------------------------------
011800 01  WK-COSTANTI-FLAG.
011900     05  WK-SHDBT010           PIC X(08) VALUE 'SHDBT010'.
012000     05  WK-SHDBD020           PIC X(08) VALUE 'SHDBD020'.
012100     05  WK-SHDBD030           PIC X(08) VALUE 'SHDBD030'.
012200     05  WK-SHDBD040           PIC X(08) VALUE 'SHDBD040'.
012300     05  WK-SHDBD050           PIC X(08) VALUE 'SHDBD050'.
012400     05  WK-SHDBD060           PIC X(08) VALUE 'SHDBD060'.
012500     05  WK-SHDBD070           PIC X(08) VALUE 'SHDBD070'.
012600     05  WK-FINESTRA-D1        PIC 9(05) COMP VALUE 60.
012700     05  WK-SOGLIA-D1          PIC 9(04) COMP VALUE 5.
012800     05  WK-FINESTRA-D2        PIC 9(05) COMP VALUE 30.
012900     05  WK-SOGLIA-D2-NORM     PIC 9(04) COMP VALUE 10.
013000     05  WK-SOGLIA-D2-ALTA     PIC 9(04) COMP VALUE 20.
013100     05  WK-ORA-MIN-D2         PIC 9(02) COMP VALUE 9.
013200     05  WK-ORA-MAX-D2         PIC 9(02) COMP VALUE 20.
013300     05  WK-MAX-STORICO-D3     PIC 9(03) COMP VALUE 100.
013400     05  WK-FATTORE-D3         PIC 9(01)V9(02) VALUE 1.50.
013500     05  WK-FINESTRA-D5        PIC 9(05) COMP VALUE 60.
013600     05  WK-SOGLIA-D5-SEC      PIC 9(05) COMP VALUE 10.
013700     05  WK-COMANDO-ALLARME    PIC X(16) VALUE 'DISABLE_ALARM   '.
013800     05  WK-COMANDO-SERRATURA  PIC X(16) VALUE 'UNLOCK_DOOR     '.
013900     05  FILLER                PIC X(01).
014000*-----------------------------------------------------------------
014100*  VARIABILI DI LAVORO GENERALI
014200*-----------------------------------------------------------------
014300 01  WS-LAVORO.
014400     05 WS-FS-SHDEVENT             PIC X(02).
014500     05 WS-FS-SHDUSRPR             PIC X(02).
014600     05 WS-FS-SHDANLOG             PIC X(02).
014700     05 WS-FS-SHDEVLOG             PIC X(02).
014800     05 WK-FILTRATO-EV             PIC X(01).
014900     05 WK-ALLARME-EV              PIC X(01).
015000     05 WK-ANOM-COUNT-EV           PIC 9(02) COMP VALUE ZERO.
015100     05 FILLER                     PIC X(03).
015200*-----------------------------------------------------------------
015300*  CONTATORI DI SCORRIMENTO TABELLE E FLAG DI RICERCA, TENUTI
015400*  A LIVELLO 77 COME VUOLE LA PRASSI DEL REPARTO (VEDI ANCHE
015500*  ACZ019CX E RBB0020)
015600*-----------------------------------------------------------------
015700 77  WK-I                          PIC 9(04) COMP VALUE ZERO.
015800 77  WK-J                          PIC 9(04) COMP VALUE ZERO.
015900 77  WK-TROVATO                    PIC X(01) VALUE 'N'.
016000*-----------------------------------------------------------------
016100*  AREA DI RICERCA PER LA CHIAVE UTENTE+DISPOSITIVO (RILEVATORE
016200*  D4) - NON DEVE MAI TOCCARE LE RIGHE DELLA TABELLA SHD-TAB-
016300*  PROFILI, CHE RESTANO IN MEMORIA PER TUTTA LA DURATA DEL RUN
016400*-----------------------------------------------------------------
016500 01  WK-D4-AREA-RICERCA.
016600     05  WK-D4-CHIAVE-RICERCA.
016700         10  WK-D4-CHIAVE-USER-ID      PIC X(10).
016800         10  WK-D4-CHIAVE-DEVICE-ID    PIC X(12).
016900     05  FILLER                    PIC X(01).
017000*-----------------------------------------------------------------
017100*  CONTATORI DI CONTROLLO (TOTALI DI RIEPILOGO)
017200*-----------------------------------------------------------------
017300 01  WK-TOTALI.
017400     05 WK-TOT-LETTI               PIC S9(07) COMP-3 VALUE ZERO.
017500     05 WK-TOT-FILTRATI            PIC S9(07) COMP-3 VALUE ZERO.
017600     05 WK-TOT-ALLARMI             PIC S9(07) COMP-3 VALUE ZERO.
017700     05 WK-TOT-ANOMALIE            PIC S9(07) COMP-3 VALUE ZERO.
017800     05 WK-CNT-FAILED-LOGIN-RATE   PIC S9(07) COMP-3 VALUE ZERO.
017900     05 WK-CNT-CONTROL-CMD-RATE    PIC S9(07) COMP-3 VALUE ZERO.
018000     05 WK-CNT-INVALID-POWER       PIC S9(07) COMP-3 VALUE ZERO.
018100     05 WK-CNT-HIGH-POWER-READ     PIC S9(07) COMP-3 VALUE ZERO.
018200     05 WK-CNT-UNUSUAL-DEV-ACC     PIC S9(07) COMP-3 VALUE ZERO.
018300     05 WK-CNT-SUSPICIOUS-SEQ      PIC S9(07) COMP-3 VALUE ZERO.
018400     05 WK-CNT-FAILED-LOGIN-5M     PIC S9(07) COMP-3 VALUE ZERO.
018500     05 WK-CNT-TOGGLE-SPAM         PIC S9(07) COMP-3 VALUE ZERO.
018600     05 WK-CNT-POWER-OUT-RANGE     PIC S9(07) COMP-3 VALUE ZERO.
018700     05 WK-CNT-MULTI-USER-CTL      PIC S9(07) COMP-3 VALUE ZERO.
018800     05 WK-CNT-OUTSIDE-HOURS       PIC S9(07) COMP-3 VALUE ZERO.
018900     05 FILLER                     PIC X(01).
019000*-----------------------------------------------------------------
019100*  VISTA ALTERNATIVA DEI TOTALI, USATA DALLE ESTRAZIONI PER IL
019200*  CRUSCOTTO DI CONTROLLO DI QUALITA' (RICHIESTA SHD0050)
019300*-----------------------------------------------------------------
019400 01  WK-TOTALI-R REDEFINES WK-TOTALI.
019500     05  WK-TOTALI-FLAT            PIC X(61).
019600*-----------------------------------------------------------------
019700*  TAVOLA D1 - CODA LOGIN FALLITI PER UTENTE (FINESTRA 60 SEC.)
019800*-----------------------------------------------------------------
019900 01  WK-D1-TAB-UTENTI.
020000     05  WK-D1-NUM-UTENTI      PIC S9(04) COMP VALUE ZERO.
020100     05  WK-D1-UTENTE OCCURS 500 TIMES
020200                 INDEXED BY WK-D1-IDX-UTE.
020300         10  WK-D1-USER-ID         PIC X(10).
020400         10  WK-D1-NUM-IST         PIC 9(02) COMP VALUE ZERO.
020500         10  WK-D1-ISTANTI OCCURS 10 TIMES
020600                     INDEXED BY WK-D1-IDX-IST.
020700             15  WK-D1-EPOCA           PIC 9(12).
020800     05  FILLER                PIC X(01).
020900 01  WK-D1-APPOGGIO.
021000     05  WK-D1-NUOVO-NUM       PIC 9(02) COMP VALUE ZERO.
021100     05  WK-D1-APP-IST OCCURS 10 TIMES
021200                 INDEXED BY WK-D1-IDX-APP.
021300         10  WK-D1-APP-EPOCA       PIC 9(12).
021400     05  FILLER                PIC X(01).
021500*-----------------------------------------------------------------
021600*  TAVOLA D2 - CODA COMANDI PER COPPIA UTENTE+DISPOSITIVO
021700*  (FINESTRA 30 SEC.)
021800*-----------------------------------------------------------------
021900 01  WK-D2-TAB-CHIAVI.
022000     05  WK-D2-NUM-CHIAVI      PIC S9(04) COMP VALUE ZERO.
022100     05  WK-D2-CHIAVE OCCURS 500 TIMES
022200                 INDEXED BY WK-D2-IDX-CHI.
022300         10  WK-D2-USER-ID         PIC X(10).
022400         10  WK-D2-DEVICE-ID       PIC X(12).
022500         10  WK-D2-NUM-IST         PIC 9(02) COMP VALUE ZERO.
022600         10  WK-D2-ISTANTI OCCURS 25 TIMES
022700                     INDEXED BY WK-D2-IDX-IST.
022800             15  WK-D2-EPOCA           PIC 9(12).
022900     05  FILLER                PIC X(01).
023000 01  WK-D2-APPOGGIO.
023100     05  WK-D2-NUOVO-NUM       PIC 9(02) COMP VALUE ZERO.
023200     05  WK-D2-APP-IST OCCURS 25 TIMES
023300                 INDEXED BY WK-D2-IDX-APP.
023400         10  WK-D2-APP-EPOCA       PIC 9(12).
023500     05  WK-D2-SOGLIA          PIC 9(04) COMP VALUE ZERO.
023600     05  FILLER                PIC X(01).
023700*-----------------------------------------------------------------
023800*  TAVOLA D3 - STORICO LETTURE DI POTENZA PER DISPOSITIVO
023900*  (SENZA FINESTRA TEMPORALE, CAPIENZA 100 LETTURE)
024000*-----------------------------------------------------------------
024100 01  WK-D3-TAB-DISPOSITIVI.
024200     05  WK-D3-NUM-DISP        PIC S9(04) COMP VALUE ZERO.
024300     05  WK-D3-DISPOSITIVO OCCURS 300 TIMES
024400                 INDEXED BY WK-D3-IDX-DISP.
024500         10  WK-D3-DEVICE-ID       PIC X(12).
024600         10  WK-D3-NUM-VAL         PIC 9(03) COMP VALUE ZERO.
024700         10  WK-D3-VALORI OCCURS 100 TIMES
024800                     INDEXED BY WK-D3-IDX-VAL.
024900             15  WK-D3-VALORE          PIC S9(07)V99.
025000     05  FILLER                PIC X(02).
025100 01  WK-D3-APPOGGIO.
025200     05  WK-D3-SOMMA           PIC S9(09)V99.
025300     05  WK-D3-MEDIA           PIC S9(07)V99.
025400     05  WK-D3-SOGLIA          PIC S9(07)V99.
025500     05  FILLER                PIC X(04).
025600*-----------------------------------------------------------------
025700*  TAVOLA D5 - SEQUENZA COMANDI SOSPETTI PER UTENTE
025800*  (FINESTRA 60 SEC., CAPIENZA 10 COMANDI)
025900*-----------------------------------------------------------------
026000 01  WK-D5-TAB-UTENTI.
026100     05  WK-D5-NUM-UTENTI      PIC S9(04) COMP VALUE ZERO.
026200     05  WK-D5-UTENTE OCCURS 500 TIMES
026300                 INDEXED BY WK-D5-IDX-UTE.
026400         10  WK-D5-USER-ID         PIC X(10).
026500         10  WK-D5-NUM-CMD         PIC 9(02) COMP VALUE ZERO.
026600         10  WK-D5-COMANDI OCCURS 10 TIMES
026700                     INDEXED BY WK-D5-IDX-CMD.
026800             15  WK-D5-COMANDO         PIC X(16).
026900             15  WK-D5-EPOCA           PIC 9(12).
027000     05  FILLER                PIC X(01).
027100 01  WK-D5-APPOGGIO.
027200     05  WK-D5-NUOVO-NUM       PIC 9(02) COMP VALUE ZERO.
027300     05  WK-D5-APP-CMD OCCURS 10 TIMES
027400                 INDEXED BY WK-D5-IDX-APP.
027500         10  WK-D5-APP-COMANDO     PIC X(16).
027600         10  WK-D5-APP-EPOCA       PIC 9(12).
027700     05  FILLER                PIC X(01).
027800*-----------------------------------------------------------------
027900*  AREE DI COLLEGAMENTO CON LE ROUTINE STANDALONE U2,U3,U4,U6,U7
028000*-----------------------------------------------------------------
028100 01  WK-AREA-D20.
028200     05  WK-D20-USER-ID        PIC X(10).
028300     05  WK-D20-EPOCA          PIC 9(12).
028400     05  WK-D20-FIRED          PIC X(01).
028500     05  WK-D20-COUNT          PIC 9(04).
028600     05  FILLER                PIC X(01).
028700 01  WK-AREA-D30.
028800     05  WK-D30-SOURCE-ID      PIC X(16).
028900     05  WK-D30-EPOCA          PIC 9(12).
029000     05  WK-D30-FIRED          PIC X(01).
029100     05  WK-D30-COUNT          PIC 9(04).
029200     05  FILLER                PIC X(01).
029300 01  WK-AREA-D40.
029400     05  WK-D40-DEVICE-ID      PIC X(12).
029500     05  WK-D40-EPOCA          PIC 9(12).
029600     05  WK-D40-VALUE          PIC S9(07)V99.
029700     05  WK-D40-INVALIDO       PIC X(01).
029800     05  WK-D40-FIRED          PIC X(01).
029900     05  WK-D40-AVERAGE        PIC S9(07)V99.
030000     05  WK-D40-THRESHOLD      PIC S9(07)V99.
030100     05  FILLER                PIC X(04).
030200 01  WK-AREA-D50.
030300     05  WK-D50-ROLE           PIC X(08).
030400     05  WK-D50-DOW            PIC 9(01).
030500     05  WK-D50-HOUR           PIC 9(02).
030600     05  WK-D50-FILTERED       PIC X(01).
030700     05  FILLER                PIC X(01).
030800 01  WK-AREA-D60.
030900     05  WK-D60-DEVICE-ID      PIC X(12).
031000     05  WK-D60-USER-ID        PIC X(10).
031100     05  WK-D60-EPOCA          PIC 9(12).
031200     05  WK-D60-FIRED          PIC X(01).
031300     05  WK-D60-PREV-USER-ID   PIC X(10).
031400     05  FILLER                PIC X(01).
031500 01  WK-AREA-D60-R REDEFINES WK-AREA-D60.
031600     05  WK-AREA-D60-FLAT      PIC X(46).
031700 01  WK-AREA-D70.
031800     05  WK-D70-USER-ID        PIC X(10).
031900     05  WK-D70-HOUR           PIC 9(02).
032000     05  WK-D70-FIRED          PIC X(01).
032100     05  FILLER                PIC X(01).
032200*-----------------------------------------------------------------
032300*  CAMPI DATA/ORA DI SISTEMA, USATI SOLO PER LE INTESTAZIONI
032400*-----------------------------------------------------------------
032500 01  CAMPI-TIMEDATE.
032600     05  WSS-DATE-SIS.
032700         10  WSS-AAAA          PIC 9(04).
032800         10  WSS-MM            PIC 9(02).
032900         10  WSS-GG            PIC 9(02).
033000     05  WSS-TIME-SIS.
033100         10  WSS-ORA           PIC 9(02).
033200         10  WSS-MIN           PIC 9(02).
033300         10  WSS-SEC           PIC 9(02).
033400     05  DIS-DATE.
033500         10  DIS-GG            PIC 9(02).
033600         10  FILL-DT1          PIC X(01).
033700         10  DIS-MM            PIC 9(02).
033800         10  FILL-DT2          PIC X(01).
033900         10  DIS-AAAA          PIC 9(04).
034000     05  DIS-TIME.
034100         10  DIS-ORA           PIC 9(02).
034200         10  FILL-TM1          PIC X(01).
034300         10  DIS-MIN           PIC 9(02).
034400         10  FILL-TM2          PIC X(01).
034500         10  DIS-SEC           PIC 9(02).
034600     05  DIS-DATE-INI          PIC X(10).
034700     05  DIS-DATE-INI-R REDEFINES DIS-DATE-INI.
034800         10  DIS-DATE-INI-GG       PIC X(02).
034900         10  FILLER                PIC X(01).
035000         10  DIS-DATE-INI-MM       PIC X(02).
035100         10  FILLER                PIC X(01).
035200         10  DIS-DATE-INI-AAAA     PIC X(04).
035300     05  DIS-TIME-INI          PIC X(08).
035400******************************************************************
035500 PROCEDURE DIVISION.
035600*-----------------------------------
035700     PERFORM C00010-INIT.
035800     PERFORM C00100-ELABORA-EVENTO THRU C00100-EX
035900         UNTIL WS-FS-SHDEVENT = '10'.
036000     PERFORM C01000-FINE.
036100*-----------------------------------
036200*  OPERAZIONI INIZIALI - APERTURA FILE, CARICAMENTO ANAGRAFICA,
036300*  SCRITTURA INTESTAZIONE TABULATO E PRIMA LETTURA EVENTI
036400*-----------------------------------
036500 C00010-INIT.
036600     INITIALIZE WS-LAVORO WK-TOTALI.
036700     PERFORM C08180-ACCEPT-TIMEDATE.
036800     MOVE DIS-DATE                 TO DIS-DATE-INI.
036900     MOVE DIS-TIME                 TO DIS-TIME-INI.
037000     PERFORM C08000-OPEN-SHDUSRPR.
037100     PERFORM C00050-CARICA-PROFILI.
037200     PERFORM C08020-OPEN-SHDEVENT.
037300     PERFORM C08030-OPEN-SHDANLOG.
037400     PERFORM C08040-OPEN-SHDEVLOG.
037500     PERFORM C00020-DISPL-INIT.
037600     PERFORM C08190-SCRIVI-TESTATA.
037700     PERFORM C08060-READ-SHDEVENT.
037800*-----------------------------------
037900 C00020-DISPL-INIT.
038000     DISPLAY
038100     '*======================================================*'.
038200     DISPLAY
038300     '*====   INIZIO SHDBT010 - ANOMALY DETECTION BATCH  ====*'.
038400     DISPLAY
038500     '*====   DATA INIZIO: ' DIS-DATE-INI.
038600     DISPLAY
038700     '*====    ORA INIZIO: ' DIS-TIME-INI.
038800*-----------------------------------
038900*  CARICAMENTO IN MEMORIA DELL'ANAGRAFICA UTENTE/DISPOSITIVO,
039000*  ORDINATA PER CHIAVE UTENTE+DISPOSITIVO PER RICERCA BINARIA
039100*  (RICHIESTA CHE IL FILE ARRIVI GIA' ORDINATO, VEDI SHD0034)
039200*-----------------------------------
039300 C00050-CARICA-PROFILI.
039400     MOVE ZERO                 TO SHD-TAB-NUM-ELEM.
039500     PERFORM C08070-READ-SHDUSRPR.
039600     PERFORM C00060-CARICA-UNA-RIGA THRU C00060-EX
039700         UNTIL WS-FS-SHDUSRPR = '10'.
039800*-----------------------------------
039900 C00060-CARICA-UNA-RIGA.
040000     IF SHD-TAB-NUM-ELEM < SHD-TAB-MAX-ELEM
040100        ADD 1                   TO SHD-TAB-NUM-ELEM
040200        MOVE UP-USER-ID    TO SHD-TAB-USER-ID (SHD-TAB-NUM-ELEM)
040300        MOVE UP-DEVICE-ID  TO SHD-TAB-DEVICE-ID (SHD-TAB-NUM-ELEM)
040400     END-IF.
040500     PERFORM C08070-READ-SHDUSRPR.
040600 C00060-EX.
040700     EXIT.
040800*-----------------------------------
040900**************       CICLO PRINCIPALE SUL FLUSSO EVENTI     *******
041000*  PER OGNI EVENTO: APPLICA IL FILTRO U5, ESEGUE I RILEVATORI
041100*  D1-D5 E LE REGOLE STANDALONE U2,U3,U4,U6,U7, SCRIVE LA RIGA
041200*  DI DETTAGLIO E LEGGE L'EVENTO SUCCESSIVO
041300*-----------------------------------
041400 C00100-ELABORA-EVENTO.
041500     ADD 1                      TO WK-TOT-LETTI.
041600     MOVE 'N'                   TO WK-FILTRATO-EV.
041700     MOVE 'N'                   TO WK-ALLARME-EV.
041800     MOVE ZERO                  TO WK-ANOM-COUNT-EV.
041900     PERFORM C00200-APPLICA-FILTRO.
042000     IF WK-FILTRATO-EV = 'Y'
042100        ADD 1                   TO WK-TOT-FILTRATI
042200     ELSE
042300        PERFORM C00300-RILEVA-D1
042400        PERFORM C00400-RILEVA-D2
042500        PERFORM C00500-RILEVA-D3
042600        PERFORM C00600-RILEVA-D4
042700        PERFORM C00700-RILEVA-D5
042800        PERFORM C00710-RILEVA-U2
042900        PERFORM C00720-RILEVA-U3
043000        PERFORM C00730-RILEVA-U4
043100        PERFORM C00740-RILEVA-U6
043200        PERFORM C00750-RILEVA-U7
043300        IF WK-ANOM-COUNT-EV > ZERO
043400           MOVE 'Y'             TO WK-ALLARME-EV
043500           ADD 1                TO WK-TOT-ALLARMI
043600        END-IF
043700     END-IF.
043800     PERFORM C08200-SCRIVI-DETTAGLIO.
043900     PERFORM C08060-READ-SHDEVENT.
044000 C00100-EX.
044100     EXIT.
044200*-----------------------------------
044300*  U5 - FILTRO DI PRE-ELABORAZIONE PER RUOLO (ROUTINE SHDBD050)
044400*-----------------------------------
044500 C00200-APPLICA-FILTRO.
044600     MOVE EV-USER-ROLE          TO WK-D50-ROLE.
044700     MOVE EV-DOW                TO WK-D50-DOW.
044800     MOVE EV-TIME-HH            TO WK-D50-HOUR.
044900     CALL WK-SHDBD050 USING WK-AREA-D50.
045000     MOVE WK-D50-FILTERED       TO WK-FILTRATO-EV.
045100*-----------------------------------
045200*  D1 - FAILED-LOGIN-RATE (SOLO LOGIN FALLITI, TIPO 'LA')
045300*-----------------------------------
045400 C00300-RILEVA-D1.
045500     IF EV-TYPE-LOGIN AND EV-SUCCESS-NO
045600        PERFORM C00310-D1-TROVA-UTENTE
045700        PERFORM C00320-D1-ACCODA-SCARTA
045800        IF WK-D1-NUM-IST (WK-D1-IDX-UTE) > WK-SOGLIA-D1
045900           MOVE EV-USER-ID      TO AL-USER-ID
046000           MOVE SPACES          TO AL-DEVICE-ID
046100           MOVE WK-D1-NUM-IST (WK-D1-IDX-UTE) TO AL-COUNT
046200           MOVE ZERO            TO AL-VALUE AL-AVERAGE
046300           MOVE 'FAILED-LOGIN-RATE   ' TO AL-ANOM-TYPE
046400           PERFORM C00900-SCRIVI-ANOMALIA
046500           ADD 1                TO WK-CNT-FAILED-LOGIN-RATE
046600        END-IF
046700     END-IF.
046800*-----------------------------------
046900 C00310-D1-TROVA-UTENTE.
047000     MOVE 'N'                   TO WK-TROVATO.
047100     SET WK-D1-IDX-UTE          TO 1.
047200     SEARCH WK-D1-UTENTE
047300         VARYING WK-D1-IDX-UTE
047400         AT END
047500             CONTINUE
047600         WHEN WK-D1-USER-ID (WK-D1-IDX-UTE) = EV-USER-ID
047700             MOVE 'Y'           TO WK-TROVATO
047800     END-SEARCH.
047900     IF WK-TROVATO = 'N'
048000        ADD 1                  TO WK-D1-NUM-UTENTI
048100        SET WK-D1-IDX-UTE       TO WK-D1-NUM-UTENTI
048200        MOVE EV-USER-ID         TO WK-D1-USER-ID (WK-D1-IDX-UTE)
048300        MOVE ZERO               TO WK-D1-NUM-IST (WK-D1-IDX-UTE)
048400     END-IF.
048500*-----------------------------------
048600 C00320-D1-ACCODA-SCARTA.
048700     MOVE ZERO                  TO WK-D1-NUOVO-NUM.
048800     IF WK-D1-NUM-IST (WK-D1-IDX-UTE) > ZERO
048900        PERFORM C00330-D1-SCARTA-UNA THRU C00330-EX
049000            VARYING WK-I FROM 1 BY 1
049100            UNTIL WK-I > WK-D1-NUM-IST (WK-D1-IDX-UTE)
049200     END-IF.
049300     IF WK-D1-NUOVO-NUM < 10
049400        ADD 1                   TO WK-D1-NUOVO-NUM
049500        MOVE EV-EPOCH-SEC       TO WK-D1-APP-EPOCA (WK-D1-NUOVO-NUM)
049600     END-IF.
049700     MOVE WK-D1-NUOVO-NUM        TO WK-D1-NUM-IST (WK-D1-IDX-UTE).
049800     PERFORM C00340-D1-RICOPIA THRU C00340-EX
049900         VARYING WK-J FROM 1 BY 1
050000         UNTIL WK-J > WK-D1-NUOVO-NUM.
050100*-----------------------------------
050200 C00330-D1-SCARTA-UNA.
050300     IF EV-EPOCH-SEC - WK-D1-EPOCA (WK-D1-IDX-UTE, WK-I) <=
050400                                WK-FINESTRA-D1
050500        ADD 1                   TO WK-D1-NUOVO-NUM
050600        MOVE WK-D1-EPOCA (WK-D1-IDX-UTE, WK-I)
050700                      TO WK-D1-APP-EPOCA (WK-D1-NUOVO-NUM)
050800     END-IF.
050900 C00330-EX.
051000     EXIT.
051100*-----------------------------------
051200 C00340-D1-RICOPIA.
051300     MOVE WK-D1-APP-EPOCA (WK-J)
051400                      TO WK-D1-EPOCA (WK-D1-IDX-UTE, WK-J).
051500 C00340-EX.
051600     EXIT.
051700*-----------------------------------
051800*  D2 - CONTROL-COMMAND-RATE (COMANDI DI CONTROLLO, TIPO 'CC')
051900*  SOGLIA 10, ELEVATA A 20 PER ADMIN/MANAGER IN ORARIO 9-20
052000*-----------------------------------
052100 C00400-RILEVA-D2.
052200     IF EV-TYPE-CONTROL
052300        PERFORM C00410-D2-TROVA-CHIAVE
052400        PERFORM C00420-D2-ACCODA-SCARTA
052500        MOVE WK-SOGLIA-D2-NORM  TO WK-D2-SOGLIA
052600        IF (EV-ROLE-ADMIN OR EV-ROLE-MANAGER)
052700        AND EV-TIME-HH >= WK-ORA-MIN-D2
052800        AND EV-TIME-HH <  WK-ORA-MAX-D2
052900           MOVE WK-SOGLIA-D2-ALTA TO WK-D2-SOGLIA
053000        END-IF
053100        IF WK-D2-NUM-IST (WK-D2-IDX-CHI) > WK-D2-SOGLIA
053200           MOVE EV-USER-ID      TO AL-USER-ID
053300           MOVE EV-DEVICE-ID    TO AL-DEVICE-ID
053400           MOVE WK-D2-NUM-IST (WK-D2-IDX-CHI) TO AL-COUNT
053500           MOVE ZERO            TO AL-VALUE AL-AVERAGE
053600           MOVE 'CONTROL-COMMAND-RATE' TO AL-ANOM-TYPE
053700           PERFORM C00900-SCRIVI-ANOMALIA
053800           ADD 1                TO WK-CNT-CONTROL-CMD-RATE
053900        END-IF
054000     END-IF.
054100*-----------------------------------
054200 C00410-D2-TROVA-CHIAVE.
054300     MOVE 'N'                   TO WK-TROVATO.
054400     SET WK-D2-IDX-CHI          TO 1.
054500     SEARCH WK-D2-CHIAVE
054600         VARYING WK-D2-IDX-CHI
054700         AT END
054800             CONTINUE
054900         WHEN WK-D2-USER-ID (WK-D2-IDX-CHI) = EV-USER-ID
055000         AND  WK-D2-DEVICE-ID (WK-D2-IDX-CHI) = EV-DEVICE-ID
055100             MOVE 'Y'           TO WK-TROVATO
055200     END-SEARCH.
055300     IF WK-TROVATO = 'N'
055400        ADD 1                  TO WK-D2-NUM-CHIAVI
055500        SET WK-D2-IDX-CHI       TO WK-D2-NUM-CHIAVI
055600        MOVE EV-USER-ID         TO WK-D2-USER-ID (WK-D2-IDX-CHI)
055700        MOVE EV-DEVICE-ID       TO WK-D2-DEVICE-ID (WK-D2-IDX-CHI)
055800        MOVE ZERO               TO WK-D2-NUM-IST (WK-D2-IDX-CHI)
055900     END-IF.
056000*-----------------------------------
056100 C00420-D2-ACCODA-SCARTA.
056200     MOVE ZERO                  TO WK-D2-NUOVO-NUM.
056300     IF WK-D2-NUM-IST (WK-D2-IDX-CHI) > ZERO
056400        PERFORM C00430-D2-SCARTA-UNA THRU C00430-EX
056500            VARYING WK-I FROM 1 BY 1
056600            UNTIL WK-I > WK-D2-NUM-IST (WK-D2-IDX-CHI)
056700     END-IF.
056800     IF WK-D2-NUOVO-NUM < 25
056900        ADD 1                   TO WK-D2-NUOVO-NUM
057000        MOVE EV-EPOCH-SEC       TO WK-D2-APP-EPOCA (WK-D2-NUOVO-NUM)
057100     END-IF.
057200     MOVE WK-D2-NUOVO-NUM        TO WK-D2-NUM-IST (WK-D2-IDX-CHI).
057300     PERFORM C00440-D2-RICOPIA THRU C00440-EX
057400         VARYING WK-J FROM 1 BY 1
057500         UNTIL WK-J > WK-D2-NUOVO-NUM.
057600*-----------------------------------
057700 C00430-D2-SCARTA-UNA.
057800     IF EV-EPOCH-SEC - WK-D2-EPOCA (WK-D2-IDX-CHI, WK-I) <=
057900                                WK-FINESTRA-D2
058000        ADD 1                   TO WK-D2-NUOVO-NUM
058100        MOVE WK-D2-EPOCA (WK-D2-IDX-CHI, WK-I)
058200                      TO WK-D2-APP-EPOCA (WK-D2-NUOVO-NUM)
058300     END-IF.
058400 C00430-EX.
058500     EXIT.
058600*-----------------------------------
058700 C00440-D2-RICOPIA.
058800     MOVE WK-D2-APP-EPOCA (WK-J)
058900                      TO WK-D2-EPOCA (WK-D2-IDX-CHI, WK-J).
059000 C00440-EX.
059100     EXIT.
059200*-----------------------------------
059300*  D3 - POWER-READING (LETTURE DEL SENSORE DI POTENZA, 'SR')
059400*  MEDIA SUI VALORI STORICI (LA CORRENTE NON E' COMPRESA)
059500*-----------------------------------
059600 C00500-RILEVA-D3.
059700     IF EV-TYPE-SENSOR
059800        IF EV-VALUE NOT > ZERO
059900           MOVE EV-USER-ID      TO AL-USER-ID
060000           MOVE EV-DEVICE-ID    TO AL-DEVICE-ID
060100           MOVE ZERO            TO AL-COUNT AL-AVERAGE
060200           MOVE EV-VALUE        TO AL-VALUE
060300           MOVE 'INVALID-POWER       ' TO AL-ANOM-TYPE
060400           PERFORM C00900-SCRIVI-ANOMALIA
060500           ADD 1                TO WK-CNT-INVALID-POWER
060600        ELSE
060700           PERFORM C00510-D3-TROVA-DISPOSITIVO
060800           IF WK-D3-NUM-VAL (WK-D3-IDX-DISP) > ZERO
060900              PERFORM C00520-D3-MEDIA-STORICO
061000              IF EV-VALUE > WK-D3-SOGLIA
061100                 MOVE EV-USER-ID   TO AL-USER-ID
061200                 MOVE EV-DEVICE-ID TO AL-DEVICE-ID
061300                 MOVE ZERO         TO AL-COUNT
061400                 MOVE EV-VALUE     TO AL-VALUE
061500                 MOVE WK-D3-MEDIA  TO AL-AVERAGE
061600                 MOVE 'HIGH-POWER-READING  ' TO AL-ANOM-TYPE
061700                 PERFORM C00900-SCRIVI-ANOMALIA
061800                 ADD 1             TO WK-CNT-HIGH-POWER-READ
061900              END-IF
062000           END-IF
062100           PERFORM C00530-D3-ACCODA-STORICO
062200        END-IF
062300     END-IF.
062400*-----------------------------------
062500 C00510-D3-TROVA-DISPOSITIVO.
062600     MOVE 'N'                   TO WK-TROVATO.
062700     SET WK-D3-IDX-DISP         TO 1.
062800     SEARCH WK-D3-DISPOSITIVO
062900         VARYING WK-D3-IDX-DISP
063000         AT END
063100             CONTINUE
063200         WHEN WK-D3-DEVICE-ID (WK-D3-IDX-DISP) = EV-DEVICE-ID
063300             MOVE 'Y'           TO WK-TROVATO
063400     END-SEARCH.
063500     IF WK-TROVATO = 'N'
063600        ADD 1                  TO WK-D3-NUM-DISP
063700        SET WK-D3-IDX-DISP      TO WK-D3-NUM-DISP
063800        MOVE EV-DEVICE-ID       TO WK-D3-DEVICE-ID (WK-D3-IDX-DISP)
063900        MOVE ZERO               TO WK-D3-NUM-VAL (WK-D3-IDX-DISP)
064000     END-IF.
064100*-----------------------------------
064200 C00520-D3-MEDIA-STORICO.
064300     MOVE ZERO                  TO WK-D3-SOMMA.
064400     PERFORM C00521-D3-SOMMA-UNA THRU C00521-EX
064500         VARYING WK-I FROM 1 BY 1
064600         UNTIL WK-I > WK-D3-NUM-VAL (WK-D3-IDX-DISP).
064700     COMPUTE WK-D3-MEDIA ROUNDED =
064800             WK-D3-SOMMA / WK-D3-NUM-VAL (WK-D3-IDX-DISP).
064900     COMPUTE WK-D3-SOGLIA ROUNDED =
065000             WK-D3-MEDIA * WK-FATTORE-D3.
065100*-----------------------------------
065200 C00521-D3-SOMMA-UNA.
065300     ADD WK-D3-VALORE (WK-D3-IDX-DISP, WK-I) TO WK-D3-SOMMA.
065400 C00521-EX.
065500     EXIT.
065600*-----------------------------------
065700*  ACCODA IL VALORE CORRENTE ALLO STORICO; SE E' PIENO (100
065800*  LETTURE) SCARTA LA PIU' VECCHIA FACENDO SCORRERE LE ALTRE
065900*-----------------------------------
066000 C00530-D3-ACCODA-STORICO.
066100     IF WK-D3-NUM-VAL (WK-D3-IDX-DISP) >= WK-MAX-STORICO-D3
066200        PERFORM C00531-D3-SCORRI THRU C00531-EX
066300            VARYING WK-I FROM 2 BY 1
066400            UNTIL WK-I > WK-D3-NUM-VAL (WK-D3-IDX-DISP)
066500        MOVE EV-VALUE
066600             TO WK-D3-VALORE (WK-D3-IDX-DISP,
066700                              WK-D3-NUM-VAL (WK-D3-IDX-DISP))
066800     ELSE
066900        ADD 1                  TO WK-D3-NUM-VAL (WK-D3-IDX-DISP)
067000        MOVE EV-VALUE
067100             TO WK-D3-VALORE (WK-D3-IDX-DISP,
067200                              WK-D3-NUM-VAL (WK-D3-IDX-DISP))
067300     END-IF.
067400*-----------------------------------
067500 C00531-D3-SCORRI.
067600     MOVE WK-D3-VALORE (WK-D3-IDX-DISP, WK-I)
067700          TO WK-D3-VALORE (WK-D3-IDX-DISP, WK-I - 1).
067800 C00531-EX.
067900     EXIT.
068000*-----------------------------------
068100*  D4 - UNUSUAL-DEVICE-ACCESS (RICERCA BINARIA IN ANAGRAFICA)
068200*-----------------------------------
068300 C00600-RILEVA-D4.
068400     IF EV-TYPE-CONTROL
068500        MOVE EV-USER-ID         TO WK-D4-CHIAVE-USER-ID
068600        MOVE EV-DEVICE-ID       TO WK-D4-CHIAVE-DEVICE-ID
068700        MOVE 'N'                TO WK-TROVATO
068800        SEARCH ALL SHD-TAB-PROF-ELEM
068900            AT END
069000                CONTINUE
069100            WHEN SHD-TAB-CHIAVE (SHD-TAB-IDX) = WK-D4-CHIAVE-RICERCA
069200                MOVE 'Y'        TO WK-TROVATO
069300        END-SEARCH
069400        IF WK-TROVATO = 'N'
069500           MOVE EV-USER-ID      TO AL-USER-ID
069600           MOVE EV-DEVICE-ID    TO AL-DEVICE-ID
069700           MOVE ZERO            TO AL-COUNT AL-VALUE AL-AVERAGE
069800           MOVE 'UNUSUAL-DEVICE-ACCES' TO AL-ANOM-TYPE
069900           PERFORM C00900-SCRIVI-ANOMALIA
070000           ADD 1                TO WK-CNT-UNUSUAL-DEV-ACC
070100        END-IF
070200     END-IF.
070300*-----------------------------------
070400*  D5 - SUSPICIOUS-SEQUENCE (DISABLE_ALARM SEGUITO DA
070500*  UNLOCK_DOOR ENTRO 10 SECONDI, ENTRAMBI ENTRO LA FINESTRA
070600*  DI 60 SECONDI)
070700*-----------------------------------
070800 C00700-RILEVA-D5.
070900     IF EV-TYPE-CONTROL
071000        PERFORM C00710-D5-TROVA-UTENTE
071100        PERFORM C00720-D5-ACCODA-SCARTA
071200        IF WK-D5-NUM-CMD (WK-D5-IDX-UTE) >= 2
071300           IF WK-D5-COMANDO (WK-D5-IDX-UTE,
071400                   WK-D5-NUM-CMD (WK-D5-IDX-UTE) - 1) =
071500                                         WK-COMANDO-ALLARME
071600           AND WK-D5-COMANDO (WK-D5-IDX-UTE,
071700                   WK-D5-NUM-CMD (WK-D5-IDX-UTE)) =
071800                                         WK-COMANDO-SERRATURA
071900           AND EV-EPOCH-SEC -
072000               WK-D5-EPOCA (WK-D5-IDX-UTE,
072100                   WK-D5-NUM-CMD (WK-D5-IDX-UTE) - 1) <=
072200                                         WK-SOGLIA-D5-SEC
072300              MOVE EV-USER-ID   TO AL-USER-ID
072400              MOVE SPACES       TO AL-DEVICE-ID
072500              MOVE ZERO         TO AL-COUNT AL-VALUE AL-AVERAGE
072600              MOVE 'SUSPICIOUS-SEQUENCE ' TO AL-ANOM-TYPE
072700              PERFORM C00900-SCRIVI-ANOMALIA
072800              ADD 1             TO WK-CNT-SUSPICIOUS-SEQ
072900           END-IF
073000        END-IF
073100     END-IF.
073200*-----------------------------------
073300 C00710-D5-TROVA-UTENTE.
073400     MOVE 'N'                   TO WK-TROVATO.
073500     SET WK-D5-IDX-UTE          TO 1.
073600     SEARCH WK-D5-UTENTE
073700         VARYING WK-D5-IDX-UTE
073800         AT END
073900             CONTINUE
074000         WHEN WK-D5-USER-ID (WK-D5-IDX-UTE) = EV-USER-ID
074100             MOVE 'Y'           TO WK-TROVATO
074200     END-SEARCH.
074300     IF WK-TROVATO = 'N'
074400        ADD 1                  TO WK-D5-NUM-UTENTI
074500        SET WK-D5-IDX-UTE       TO WK-D5-NUM-UTENTI
074600        MOVE EV-USER-ID         TO WK-D5-USER-ID (WK-D5-IDX-UTE)
074700        MOVE ZERO               TO WK-D5-NUM-CMD (WK-D5-IDX-UTE)
074800     END-IF.
074900*-----------------------------------
075000*  SCARTA I COMANDI PIU' VECCHI DI 60 SECONDI, POI ACCODA IL
075100*  COMANDO CORRENTE (VARIAZIONE SHD0030: IL COMANDO CORRENTE
075200*  E' SEMPRE L'ULTIMO DELLA CODA DOPO LO SCARTO)
075300*-----------------------------------
075400 C00720-D5-ACCODA-SCARTA.
075500     MOVE ZERO                  TO WK-D5-NUOVO-NUM.
075600     IF WK-D5-NUM-CMD (WK-D5-IDX-UTE) > ZERO
075700        PERFORM C00730-D5-SCARTA-UNA THRU C00730-EX
075800            VARYING WK-I FROM 1 BY 1
075900            UNTIL WK-I > WK-D5-NUM-CMD (WK-D5-IDX-UTE)
076000     END-IF.
076100     IF WK-D5-NUOVO-NUM < 10
076200        ADD 1                   TO WK-D5-NUOVO-NUM
076300        MOVE EV-COMMAND
076400                 TO WK-D5-APP-COMANDO (WK-D5-NUOVO-NUM)
076500        MOVE EV-EPOCH-SEC
076600                 TO WK-D5-APP-EPOCA (WK-D5-NUOVO-NUM)
076700     END-IF.
076800     MOVE WK-D5-NUOVO-NUM        TO WK-D5-NUM-CMD (WK-D5-IDX-UTE).
076900     PERFORM C00740-D5-RICOPIA THRU C00740-EX
077000         VARYING WK-J FROM 1 BY 1
077100         UNTIL WK-J > WK-D5-NUOVO-NUM.
077200*-----------------------------------
077300 C00730-D5-SCARTA-UNA.
077400     IF EV-EPOCH-SEC - WK-D5-EPOCA (WK-D5-IDX-UTE, WK-I) <
077500                                WK-FINESTRA-D5
077600        ADD 1                   TO WK-D5-NUOVO-NUM
077700        MOVE WK-D5-COMANDO (WK-D5-IDX-UTE, WK-I)
077800                 TO WK-D5-APP-COMANDO (WK-D5-NUOVO-NUM)
077900        MOVE WK-D5-EPOCA (WK-D5-IDX-UTE, WK-I)
078000                 TO WK-D5-APP-EPOCA (WK-D5-NUOVO-NUM)
078100     END-IF.
078200 C00730-EX.
078300     EXIT.
078400*-----------------------------------
078500 C00740-D5-RICOPIA.
078600     MOVE WK-D5-APP-COMANDO (WK-J)
078700              TO WK-D5-COMANDO (WK-D5-IDX-UTE, WK-J).
078800     MOVE WK-D5-APP-EPOCA (WK-J)
078900              TO WK-D5-EPOCA (WK-D5-IDX-UTE, WK-J).
079000 C00740-EX.
079100     EXIT.
079200*-----------------------------------
079300*  U2 - FAILED-LOGIN-5MIN (ROUTINE SHDBD020, VARIANTE A
079400*  SVUOTAMENTO DELLA CODA, SOLO LOGIN FALLITI)
079500*-----------------------------------
079600 C00710-RILEVA-U2.
079700     IF EV-TYPE-LOGIN AND EV-SUCCESS-NO
079800        MOVE EV-USER-ID         TO WK-D20-USER-ID
079900        MOVE EV-EPOCH-SEC       TO WK-D20-EPOCA
080000        CALL WK-SHDBD020 USING WK-AREA-D20
080100        IF WK-D20-FIRED = 'Y'
080200           MOVE EV-USER-ID      TO AL-USER-ID
080300           MOVE SPACES          TO AL-DEVICE-ID
080400           MOVE WK-D20-COUNT    TO AL-COUNT
080500           MOVE ZERO            TO AL-VALUE AL-AVERAGE
080600           MOVE 'FAILED-LOGIN-5MIN   ' TO AL-ANOM-TYPE
080700           PERFORM C00900-SCRIVI-ANOMALIA
080800           ADD 1                TO WK-CNT-FAILED-LOGIN-5M
080900        END-IF
081000     END-IF.
081100*-----------------------------------
081200*  U3 - TOGGLE-SPAM (ROUTINE SHDBD030, COMANDI 'CC' E 'TD',
081300*  CHIAVE SULLA SORGENTE)
081400*-----------------------------------
081500 C00720-RILEVA-U3.
081600     IF EV-TYPE-CONTROL OR EV-TYPE-TOGGLE
081700        MOVE EV-SOURCE-ID       TO WK-D30-SOURCE-ID
081800        MOVE EV-EPOCH-SEC       TO WK-D30-EPOCA
081900        CALL WK-SHDBD030 USING WK-AREA-D30
082000        IF WK-D30-FIRED = 'Y'
082100           MOVE EV-USER-ID      TO AL-USER-ID
082200           MOVE SPACES          TO AL-DEVICE-ID
082300           MOVE WK-D30-COUNT    TO AL-COUNT
082400           MOVE ZERO            TO AL-VALUE AL-AVERAGE
082500           MOVE 'TOGGLE-SPAM         ' TO AL-ANOM-TYPE
082600           PERFORM C00900-SCRIVI-ANOMALIA
082700           ADD 1                TO WK-CNT-TOGGLE-SPAM
082800        END-IF
082900     END-IF.
083000*-----------------------------------
083100*  U4 - POWER-OUT-OF-RANGE (ROUTINE SHDBD040, VARIANTE CON
083200*  FINESTRA DI 24 ORE E MEDIA COMPRENSIVA DELLA LETTURA
083300*  CORRENTE)
083400*-----------------------------------
083500 C00730-RILEVA-U4.
083600     IF EV-TYPE-SENSOR
083700        MOVE EV-DEVICE-ID       TO WK-D40-DEVICE-ID
083800        MOVE EV-EPOCH-SEC       TO WK-D40-EPOCA
083900        MOVE EV-VALUE           TO WK-D40-VALUE
084000        CALL WK-SHDBD040 USING WK-AREA-D40
084100        IF WK-D40-INVALIDO = 'Y'
084200           MOVE EV-USER-ID      TO AL-USER-ID
084300           MOVE EV-DEVICE-ID    TO AL-DEVICE-ID
084400           MOVE ZERO            TO AL-COUNT AL-AVERAGE
084500           MOVE EV-VALUE        TO AL-VALUE
084600           MOVE 'INVALID-POWER       ' TO AL-ANOM-TYPE
084700           PERFORM C00900-SCRIVI-ANOMALIA
084800           ADD 1                TO WK-CNT-INVALID-POWER
084900        ELSE
085000           IF WK-D40-FIRED = 'Y'
085100              MOVE EV-USER-ID   TO AL-USER-ID
085200              MOVE EV-DEVICE-ID TO AL-DEVICE-ID
085300              MOVE ZERO         TO AL-COUNT
085400              MOVE EV-VALUE     TO AL-VALUE
085500              MOVE WK-D40-AVERAGE TO AL-AVERAGE
085600              MOVE 'POWER-OUT-OF-RANGE  ' TO AL-ANOM-TYPE
085700              PERFORM C00900-SCRIVI-ANOMALIA
085800              ADD 1             TO WK-CNT-POWER-OUT-RANGE
085900           END-IF
086000        END-IF
086100     END-IF.
086200*-----------------------------------
086300*  U6 - MULTI-USER-CONTROL (ROUTINE SHDBD060, SOLO TOGGLE 'TD')
086400*-----------------------------------
086500 C00740-RILEVA-U6.
086600     IF EV-TYPE-TOGGLE AND EV-DEVICE-ID NOT = SPACES
086700        MOVE EV-DEVICE-ID       TO WK-D60-DEVICE-ID
086800        MOVE EV-USER-ID         TO WK-D60-USER-ID
086900        MOVE EV-EPOCH-SEC       TO WK-D60-EPOCA
087000        CALL WK-SHDBD060 USING WK-AREA-D60
087100        IF WK-D60-FIRED = 'Y'
087200           MOVE EV-USER-ID      TO AL-USER-ID
087300           MOVE EV-DEVICE-ID    TO AL-DEVICE-ID
087400           MOVE ZERO            TO AL-COUNT AL-VALUE AL-AVERAGE
087500           MOVE 'MULTI-USER-CONTROL  ' TO AL-ANOM-TYPE
087600           PERFORM C00900-SCRIVI-ANOMALIA
087700           ADD 1                TO WK-CNT-MULTI-USER-CTL
087800        END-IF
087900     END-IF.
088000*-----------------------------------
088100*  U7 - OUTSIDE-ACTIVE-HOURS (ROUTINE SHDBD070, TUTTI I TIPI)
088200*-----------------------------------
088300 C00750-RILEVA-U7.
088400     MOVE EV-USER-ID            TO WK-D70-USER-ID.
088500     MOVE EV-TIME-HH            TO WK-D70-HOUR.
088600     CALL WK-SHDBD070 USING WK-AREA-D70.
088700     IF WK-D70-FIRED = 'Y'
088800        MOVE EV-USER-ID         TO AL-USER-ID
088900        MOVE EV-DEVICE-ID       TO AL-DEVICE-ID
089000        MOVE ZERO               TO AL-COUNT AL-VALUE AL-AVERAGE
089100        MOVE 'OUTSIDE-ACTIVE-HOURS' TO AL-ANOM-TYPE
089200        PERFORM C00900-SCRIVI-ANOMALIA
089300        ADD 1                   TO WK-CNT-OUTSIDE-HOURS
089400     END-IF.
089500*-----------------------------------
089600*  SCRIVE UNA RIGA DEL LOG ANOMALIE E AGGIORNA IL CONTATORE
089700*  DI ANOMALIE DELL'EVENTO CORRENTE (I CAMPI AL-EV-SEQ/DATE/
089800*  TIME E IL TIPO ANOMALIA SONO GIA' STATI IMPOSTATI DAL
089900*  CHIAMANTE)
090000*-----------------------------------
090100 C00900-SCRIVI-ANOMALIA.
090200     MOVE EV-SEQ                TO AL-EV-SEQ.
090300     MOVE EV-DATE               TO AL-DATE.
090400     MOVE EV-TIME               TO AL-TIME.
090500     ADD 1                      TO SHD-AL-NUM-SCRITTURE.
090600     WRITE REC-SHDANLOG FROM SHDANLOG-REC.
090700     IF WS-FS-SHDANLOG NOT = '00'
090800        MOVE WK-SHDBT010        TO WK-MSG-PGM
090900        MOVE 1                  TO WK-MSG-CALL
091000        MOVE 'WRITE'            TO WK-MSG-TIPO
091100        MOVE 'SHDANLOG'         TO WK-MSG-FILE
091200        MOVE WS-FS-SHDANLOG     TO WK-MSG-STATUS
091300        MOVE 'ERRORE SCRITTURA LOG ANOMALIE' TO WK-MSG-DESCR
091400        PERFORM C09000-ERRORE
091500     END-IF.
091600     ADD 1                      TO WK-ANOM-COUNT-EV.
091700     ADD 1                      TO WK-TOT-ANOMALIE.
091800*-----------------------------------
091900*  OPERAZIONI FINALI - CHIUSURA FILE, STAMPA RIEPILOGO
092000*-----------------------------------
092100 C01000-FINE.
092200     PERFORM C08210-SCRIVI-RIEPILOGO.
092300     PERFORM C08150-CLOSE-SHDEVENT.
092400     PERFORM C08160-CLOSE-SHDUSRPR.
092500     PERFORM C08170-CLOSE-SHDANLOG.
092600     PERFORM C08175-CLOSE-SHDEVLOG.
092700     PERFORM C09020-STATISTICHE.
092800     PERFORM C09030-END.
092900*-----------------------------------
093000*  GESTIONE FILE - APERTURA
093100*-----------------------------------
093200 C08000-OPEN-SHDUSRPR.
093300     OPEN INPUT SHDUSRPR.
093400     IF WS-FS-SHDUSRPR = '00'
093500        EXIT
093600     ELSE
093700        MOVE WK-SHDBT010        TO WK-MSG-PGM
093800        MOVE 1                  TO WK-MSG-CALL
093900        MOVE 'OPEN'             TO WK-MSG-TIPO
094000        MOVE 'SHDUSRPR'         TO WK-MSG-FILE
094100        MOVE WS-FS-SHDUSRPR     TO WK-MSG-STATUS
094200        MOVE 'ERRORE APERTURA ANAGRAFICA' TO WK-MSG-DESCR
094300        PERFORM C09000-ERRORE
094400        PERFORM C09030-END
094500     END-IF.
094600*-----------------------------------
094700 C08020-OPEN-SHDEVENT.
094800     OPEN INPUT SHDEVENT.
094900     IF WS-FS-SHDEVENT = '00'
095000        EXIT
095100     ELSE
095200        MOVE WK-SHDBT010        TO WK-MSG-PGM
095300        MOVE 1                  TO WK-MSG-CALL
095400        MOVE 'OPEN'             TO WK-MSG-TIPO
095500        MOVE 'SHDEVENT'         TO WK-MSG-FILE
095600        MOVE WS-FS-SHDEVENT     TO WK-MSG-STATUS
095700        MOVE 'ERRORE APERTURA EVENTI' TO WK-MSG-DESCR
095800        PERFORM C09000-ERRORE
095900        PERFORM C09030-END
096000     END-IF.
096100*-----------------------------------
096200 C08030-OPEN-SHDANLOG.
096300     OPEN OUTPUT SHDANLOG.
096400     IF WS-FS-SHDANLOG = '00'
096500        EXIT
096600     ELSE
096700        MOVE WK-SHDBT010        TO WK-MSG-PGM
096800        MOVE 1                  TO WK-MSG-CALL
096900        MOVE 'OPEN'             TO WK-MSG-TIPO
097000        MOVE 'SHDANLOG'         TO WK-MSG-FILE
097100        MOVE WS-FS-SHDANLOG     TO WK-MSG-STATUS
097200        MOVE 'ERRORE APERTURA LOG ANOMALIE' TO WK-MSG-DESCR
097300        PERFORM C09000-ERRORE
097400        PERFORM C09030-END
097500     END-IF.
097600*-----------------------------------
097700 C08040-OPEN-SHDEVLOG.
097800     OPEN OUTPUT SHDEVLOG.
097900     IF WS-FS-SHDEVLOG = '00'
098000        EXIT
098100     ELSE
098200        MOVE WK-SHDBT010        TO WK-MSG-PGM
098300        MOVE 1                  TO WK-MSG-CALL
098400        MOVE 'OPEN'             TO WK-MSG-TIPO
098500        MOVE 'SHDEVLOG'         TO WK-MSG-FILE
098600        MOVE WS-FS-SHDEVLOG     TO WK-MSG-STATUS
098700        MOVE 'ERRORE APERTURA TABULATO' TO WK-MSG-DESCR
098800        PERFORM C09000-ERRORE
098900        PERFORM C09030-END
099000     END-IF.
099100*-----------------------------------
099200*  GESTIONE FILE - LETTURA
099300*-----------------------------------
099400 C08060-READ-SHDEVENT.
099500     READ SHDEVENT INTO SHDEVENT-REC.
099600     EVALUATE WS-FS-SHDEVENT
099700        WHEN '00'
099800          ADD 1              TO SHD-EV-NUM-COPIE
099900          CONTINUE
100000        WHEN '10'
100100          CONTINUE
100200        WHEN OTHER
100300          MOVE WK-SHDBT010      TO WK-MSG-PGM
100400          MOVE 1                TO WK-MSG-CALL
100500          MOVE 'READ'           TO WK-MSG-TIPO
100600          MOVE 'SHDEVENT'       TO WK-MSG-FILE
100700          MOVE WS-FS-SHDEVENT   TO WK-MSG-STATUS
100800          MOVE 'ERRORE LETTURA EVENTI' TO WK-MSG-DESCR
100900          PERFORM C09000-ERRORE
101000          PERFORM C09030-END
101100     END-EVALUATE.
101200*-----------------------------------
101300 C08070-READ-SHDUSRPR.
101400     READ SHDUSRPR INTO SHDUSRPR-REC.
101500     EVALUATE WS-FS-SHDUSRPR
101600        WHEN '00'
101700          CONTINUE
101800        WHEN '10'
101900          CONTINUE
102000        WHEN OTHER
102100          MOVE WK-SHDBT010      TO WK-MSG-PGM
102200          MOVE 1                TO WK-MSG-CALL
102300          MOVE 'READ'           TO WK-MSG-TIPO
102400          MOVE 'SHDUSRPR'       TO WK-MSG-FILE
102500          MOVE WS-FS-SHDUSRPR   TO WK-MSG-STATUS
102600          MOVE 'ERRORE LETTURA ANAGRAFICA' TO WK-MSG-DESCR
102700          PERFORM C09000-ERRORE
102800          PERFORM C09030-END
102900     END-EVALUATE.
103000*-----------------------------------
103100*  GESTIONE FILE - CHIUSURA
103200*-----------------------------------
103300 C08150-CLOSE-SHDEVENT.
103400     CLOSE SHDEVENT.
103500     IF WS-FS-SHDEVENT = '00'
103600        EXIT
103700     ELSE
103800        MOVE WK-SHDBT010        TO WK-MSG-PGM
103900        MOVE 1                  TO WK-MSG-CALL
104000        MOVE 'CLOSE'            TO WK-MSG-TIPO
104100        MOVE 'SHDEVENT'         TO WK-MSG-FILE
104200        MOVE WS-FS-SHDEVENT     TO WK-MSG-STATUS
104300        MOVE 'ERRORE CHIUSURA EVENTI' TO WK-MSG-DESCR
104400        PERFORM C09000-ERRORE
104500     END-IF.
104600*-----------------------------------
104700 C08160-CLOSE-SHDUSRPR.
104800     CLOSE SHDUSRPR.
104900     IF WS-FS-SHDUSRPR = '00'
105000        EXIT
105100     ELSE
105200        MOVE WK-SHDBT010        TO WK-MSG-PGM
105300        MOVE 1                  TO WK-MSG-CALL
105400        MOVE 'CLOSE'            TO WK-MSG-TIPO
105500        MOVE 'SHDUSRPR'         TO WK-MSG-FILE
105600        MOVE WS-FS-SHDUSRPR     TO WK-MSG-STATUS
105700        MOVE 'ERRORE CHIUSURA ANAGRAFICA' TO WK-MSG-DESCR
105800        PERFORM C09000-ERRORE
105900     END-IF.
106000*-----------------------------------
106100 C08170-CLOSE-SHDANLOG.
106200     CLOSE SHDANLOG.
106300     IF WS-FS-SHDANLOG = '00'
106400        EXIT
106500     ELSE
106600        MOVE WK-SHDBT010        TO WK-MSG-PGM
106700        MOVE 1                  TO WK-MSG-CALL
106800        MOVE 'CLOSE'            TO WK-MSG-TIPO
106900        MOVE 'SHDANLOG'         TO WK-MSG-FILE
107000        MOVE WS-FS-SHDANLOG     TO WK-MSG-STATUS
107100        MOVE 'ERRORE CHIUSURA LOG ANOMALIE' TO WK-MSG-DESCR
107200        PERFORM C09000-ERRORE
107300     END-IF.
107400*-----------------------------------
107500 C08175-CLOSE-SHDEVLOG.
107600     CLOSE SHDEVLOG.
107700     IF WS-FS-SHDEVLOG = '00'
107800        EXIT
107900     ELSE
108000        MOVE WK-SHDBT010        TO WK-MSG-PGM
108100        MOVE 1                  TO WK-MSG-CALL
108200        MOVE 'CLOSE'            TO WK-MSG-TIPO
108300        MOVE 'SHDEVLOG'         TO WK-MSG-FILE
108400        MOVE WS-FS-SHDEVLOG     TO WK-MSG-STATUS
108500        MOVE 'ERRORE CHIUSURA TABULATO' TO WK-MSG-DESCR
108600        PERFORM C09000-ERRORE
108700     END-IF.
108800*-----------------------------------
108900*  ACCETTAZIONE DATA/ORA DI SISTEMA (PER LE SOLE INTESTAZIONI)
109000*-----------------------------------
109100 C08180-ACCEPT-TIMEDATE.
109200     ACCEPT WSS-TIME-SIS FROM TIME.
109300     MOVE WSS-ORA                         TO DIS-ORA.
109400     MOVE WSS-MIN                         TO DIS-MIN.
109500     MOVE WSS-SEC                         TO DIS-SEC.
109600     MOVE ':'                             TO FILL-TM1.
109700     MOVE ':'                             TO FILL-TM2.
109800     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.
109900     MOVE WSS-AAAA                        TO DIS-AAAA.
110000     MOVE WSS-MM                          TO DIS-MM.
110100     MOVE WSS-GG                          TO DIS-GG.
110200     MOVE '-'                             TO FILL-DT1.
110300     MOVE '-'                             TO FILL-DT2.
110400*-----------------------------------
110500*  SCRITTURA INTESTAZIONE DEL TABULATO EVENTI
110600*-----------------------------------
110700 C08190-SCRIVI-TESTATA.
110800     WRITE REC-SHDEVLOG FROM EL-TESTATA1.
110900     WRITE REC-SHDEVLOG FROM EL-TESTATA2.
111000*-----------------------------------
111100*  SCRITTURA DELLA RIGA DI DETTAGLIO PER L'EVENTO CORRENTE
111200*-----------------------------------
111300 C08200-SCRIVI-DETTAGLIO.
111400     INITIALIZE EL-DETTAGLIO.
111500     MOVE EV-SEQ                TO EL-EV-SEQ.
111600     MOVE EV-DATE               TO EL-DATE.
111700     MOVE EV-TIME               TO EL-TIME.
111800     MOVE EV-TYPE                TO EL-TYPE.
111900     MOVE EV-USER-ID             TO EL-USER-ID.
112000     MOVE EV-DEVICE-ID           TO EL-DEVICE-ID.
112100     MOVE EV-USER-ROLE           TO EL-ROLE.
112200     IF WK-FILTRATO-EV = 'Y'
112300        MOVE 'F'                 TO EL-FILTERED
112400     ELSE
112500        MOVE ' '                 TO EL-FILTERED
112600     END-IF.
112700     MOVE WK-ALLARME-EV          TO EL-ALERT.
112800     MOVE WK-ANOM-COUNT-EV       TO EL-ANOM-COUNT.
112900     ADD 1                       TO EL-NUM-RIGHE-STAMPATE.
113000     WRITE REC-SHDEVLOG FROM EL-DETTAGLIO.
113100*-----------------------------------
113200*  SCRITTURA DEL BLOCCO RIEPILOGO FINALE DEL TABULATO
113300*-----------------------------------
113400 C08210-SCRIVI-RIEPILOGO.
113500     MOVE 'EVENTS READ'             TO EL-RIEP-ETICHETTA.
113600     MOVE WK-TOT-LETTI              TO EL-RIEP-VALORE.
113700     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
113800     MOVE 'EVENTS FILTERED'         TO EL-RIEP-ETICHETTA.
113900     MOVE WK-TOT-FILTRATI           TO EL-RIEP-VALORE.
114000     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
114100     MOVE 'EVENTS ALERTED'          TO EL-RIEP-ETICHETTA.
114200     MOVE WK-TOT-ALLARMI            TO EL-RIEP-VALORE.
114300     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
114400     MOVE 'FAILED-LOGIN-RATE'       TO EL-RIEP-ETICHETTA.
114500     MOVE WK-CNT-FAILED-LOGIN-RATE  TO EL-RIEP-VALORE.
114600     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
114700     MOVE 'CONTROL-COMMAND-RATE'    TO EL-RIEP-ETICHETTA.
114800     MOVE WK-CNT-CONTROL-CMD-RATE   TO EL-RIEP-VALORE.
114900     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
115000     MOVE 'INVALID-POWER'           TO EL-RIEP-ETICHETTA.
115100     MOVE WK-CNT-INVALID-POWER      TO EL-RIEP-VALORE.
115200     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
115300     MOVE 'HIGH-POWER-READING'      TO EL-RIEP-ETICHETTA.
115400     MOVE WK-CNT-HIGH-POWER-READ    TO EL-RIEP-VALORE.
115500     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
115600     MOVE 'UNUSUAL-DEVICE-ACCESS'   TO EL-RIEP-ETICHETTA.
115700     MOVE WK-CNT-UNUSUAL-DEV-ACC    TO EL-RIEP-VALORE.
115800     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
115900     MOVE 'SUSPICIOUS-SEQUENCE'     TO EL-RIEP-ETICHETTA.
116000     MOVE WK-CNT-SUSPICIOUS-SEQ     TO EL-RIEP-VALORE.
116100     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
116200     MOVE 'FAILED-LOGIN-5MIN'       TO EL-RIEP-ETICHETTA.
116300     MOVE WK-CNT-FAILED-LOGIN-5M    TO EL-RIEP-VALORE.
116400     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
116500     MOVE 'TOGGLE-SPAM'             TO EL-RIEP-ETICHETTA.
116600     MOVE WK-CNT-TOGGLE-SPAM        TO EL-RIEP-VALORE.
116700     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
116800     MOVE 'POWER-OUT-OF-RANGE'      TO EL-RIEP-ETICHETTA.
116900     MOVE WK-CNT-POWER-OUT-RANGE    TO EL-RIEP-VALORE.
117000     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
117100     MOVE 'MULTI-USER-CONTROL'      TO EL-RIEP-ETICHETTA.
117200     MOVE WK-CNT-MULTI-USER-CTL     TO EL-RIEP-VALORE.
117300     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
117400     MOVE 'OUTSIDE-ACTIVE-HOURS'    TO EL-RIEP-ETICHETTA.
117500     MOVE WK-CNT-OUTSIDE-HOURS      TO EL-RIEP-VALORE.
117600     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
117700     MOVE 'TOTAL ANOMALIES'         TO EL-RIEP-ETICHETTA.
117800     MOVE WK-TOT-ANOMALIE           TO EL-RIEP-VALORE.
117900     WRITE REC-SHDEVLOG FROM EL-RIEPILOGO-RIGA.
118000*-----------------------------------
118100*  VISUALIZZAZIONE ERRORE GRAVE SU CONSOLE (NON ARRESTA
118200*  NECESSARIAMENTE IL PROGRAMMA, VEDI CHIAMANTE)
118300*-----------------------------------
118400 C09000-ERRORE.
118500     ADD 1                                TO WK-NUM-ERRORI-GRAVI.
118600     DISPLAY
118700     '*====----------------------------------------------====*'.
118800     DISPLAY
118900     '*====                 ERRORE GRAVE                 ====*'.
119000     DISPLAY WK-MSG-ERRORE.
119100     MOVE 12                              TO RETURN-CODE.
119200*-----------------------------------
119300*  STAMPA DELLE STATISTICHE DI FINE ELABORAZIONE SU CONSOLE
119400*-----------------------------------
119500 C09020-STATISTICHE.
119600     DISPLAY
119700     '*====----------------------------------------------====*'.
119800     DISPLAY
119900     '*====            S T A T I S T I C H E             ====*'.
120000     DISPLAY
120100     '*====----------------------------------------------====*'.
120200     DISPLAY ' TOT. EVENTI LETTI...........: ' WK-TOT-LETTI.
120300     DISPLAY ' TOT. EVENTI FILTRATI........: ' WK-TOT-FILTRATI.
120400     DISPLAY ' TOT. EVENTI IN ALLARME......: ' WK-TOT-ALLARMI.
120500     DISPLAY ' TOT. ANOMALIE RILEVATE......: ' WK-TOT-ANOMALIE.
120600*-----------------------------------
120700*  CHIUSURA DEL PROGRAMMA
120800*-----------------------------------
120900 C09030-END.
121000     PERFORM C08180-ACCEPT-TIMEDATE.
121100     DISPLAY
121200     '*====----------------------------------------------====*'.
121300     DISPLAY
121400     '*====          FINE ELABORAZIONE PROGRAMMA         ====*'.
121500     DISPLAY
121600     '*====     DATA FINE: ' DIS-DATE.
121700     DISPLAY
121800     '*====      ORA FINE: ' DIS-TIME.
121900     DISPLAY
122000     '*======================================================*'.
122100     STOP RUN.
122200*=====================      END       ****************************
