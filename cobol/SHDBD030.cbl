000100******************************************************************
000200* NOTE :                                                         *
000300******************************************************************
000400*                                                                *
000500* PRODOTTO : SMART HOME ANOMALY DETECTION                        *
000600*                                                                *
000700* FUNZIONE : RILEVATORE COMANDI RIPETUTI PER SORGENTE (U3)      *
000800*            "TOGGLE-SPAM" - CHIAVE SULLA SORGENTE, NON UTENTE   *
000900*                                                                *
001000* AUTORE   : M. ROSSETTI BASSI                                   *
001100*                                                                *
001200* PROGRAMMA: SHDBD030, COBOL/BATCH, ROUTINE CALLATA              *
001300*                                                                *
001400* CHIAMATA DA: SHDBT010 - PER TUTTI GLI EVENTI DI COMANDO        *
001500*              (EV-TYPE = 'CC' O 'TD')                           *
001600*                                                                *
001700* LOGICA   : PER OGNI SORGENTE (EV-SOURCE-ID) VIENE TENUTA UNA   *
001800*            CODA DEGLI ISTANTI DI COMANDO (FINESTRA 60 SEC.);   *
001900*            GLI ISTANTI PIU' VECCHI DI 60 SECONDI VENGONO       *
002000*            SCARTATI E, SE RESTANO PIU' DI 10 ISTANTI NELLA     *
002100*            FINESTRA, SCATTA L'ANOMALIA. LA CODA NON VIENE MAI  *
002200*            AZZERATA                                            *
002300*                                                                *
002400*----------------------------------------------------------------*
002500* STORIA DELLE VARIAZIONI                                        *
002600*  DATA...  TICKET. AUTORE DESCRIZIONE..........................*
002700*  19960313 SHD0013 MRB    PRIMA STESURA                         *
002800*  19970312 SHD0042 FCZ    LIMITATA LA CODA A 30 ISTANTI PER     *
002900*                          SORGENTE (RICHIESTA CAPACITY SHD-CP3) *
003000*  19971028 SHD0057 FCZ    RIVISTO IL CONTEGGIO DEI COMANDI DI   *
003100*                          CONTROLLO IN FINESTRA MOBILE          *
003200*  19980615 SHD0062 GPT    ALLINEATA LA SOGLIA AL PARAMETRO      *
003300*                          DI INSTALLAZIONE SHD-CP3              *
003400*  19990128 SHD0070 GPT    BONIFICA ANNO 2000 - VERIFICATI I     *
003500*                          CAMPI DATA/ORA DELLA CODA ISTANTI     *
003600*  20001012 SHD0078 FCZ    RIVISTI I CONTATORI DI SCORRIMENTO A  *
003700*                          LIVELLO 77 (SHD0077)                  *
003800*  20011121 SHD0083 RTV    NESSUNA MODIFICA ALLA LOGICA - SOLO   *
003900*                          RIVISTI I COMMENTI DI TESTATA         *
004000*  20050815 SHD0114 MRB    VERIFICATA LA COMPATIBILITA' CON LA   *
004100*                          NUOVA VERSIONE DI SHDBT010 (SHD0113)  *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. SHDBD030.
004500 AUTHOR.      ENGINEERING SPA.
004600 INSTALLATION. SEDE DI BOLOGNA.
004700 DATE-WRITTEN. 13/03/1996.
004800 DATE-COMPILED.
004900 SECURITY.    NON CLASSIFICATO.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-1 IS SHD-SWITCH-TEST.
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*--- COSTANTI DI LAVORO
005900 01  WK-COSTANTI-D30.
006000     05  WK-SHDBD030           PIC X(08) VALUE 'SHDBD030'.
006100     05  WK-FINESTRA-SEC       PIC 9(05) COMP VALUE 60.
006200     05  WK-SOGLIA-SCATTO      PIC 9(04) COMP VALUE 10.
006300     05  FILLER                PIC X(01).
006400*-----------------------------------------------------------------
006500*  TABELLA SORGENTI CON CODA ISTANTI DI COMANDO
006600*  MASSIMO 500 SORGENTI DISTINTE PER ESECUZIONE, MASSIMO 30
006700*  ISTANTI PER SORGENTE (VEDI VARIAZIONE SHD0042)
006800*-----------------------------------------------------------------
006900 01  WK-TAB-SORGENTI.
007000     05  WK-TAB-NUM-SRC        PIC S9(04) COMP VALUE ZERO.
007100     05  WK-TAB-SORGENTE OCCURS 500 TIMES
007200                 INDEXED BY WK-IDX-SRC.
007300         10  WK-TAB-S-SOURCE-ID    PIC X(16).
007400         10  WK-TAB-S-NUM-IST      PIC 9(02) COMP VALUE ZERO.
007500         10  WK-TAB-S-ISTANTI OCCURS 30 TIMES
007600                     INDEXED BY WK-IDX-IST.
007700             15  WK-TAB-S-EPOCA        PIC 9(12).
007800             15  WK-TAB-S-EPOCA-R  REDEFINES WK-TAB-S-EPOCA.
007900                 20  WK-TAB-S-EPOCA-DATA   PIC 9(08).
008000                 20  WK-TAB-S-EPOCA-ORA    PIC 9(04).
008100     05  FILLER                PIC X(01).
008200*-----------------------------------------------------------------
008300*  VARIABILI DI LAVORO DEL RILEVATORE
008400*-----------------------------------------------------------------
008500 01  WK-VARIABILI-D30.
008600     05  WK-NUOVO-NUM-IST      PIC 9(02) COMP VALUE ZERO.
008700     05  FILLER                PIC X(03).
008800*--- CONTATORI DI SCORRIMENTO E FLAG DI RICERCA A LIVELLO 77
008900 77  WK-I                      PIC 9(02) COMP VALUE ZERO.
009000 77  WK-J                      PIC 9(02) COMP VALUE ZERO.
009100 77  WK-TROVATO                PIC X(01) VALUE 'N'.
009200 01  WK-TAB-APP-D30.
009300     05  WK-TAB-APPOGGIO OCCURS 30 TIMES
009400                 INDEXED BY WK-IDX-APP.
009500         10  WK-APP-EPOCA          PIC 9(12).
009600         10  WK-APP-EPOCA-R    REDEFINES WK-APP-EPOCA.
009700             15  WK-APP-EPOCA-DATA     PIC 9(08).
009800             15  WK-APP-EPOCA-ORA      PIC 9(04).
009900     05  FILLER                PIC X(01).
010000*-----------------------------------------------------------------
010100 LINKAGE SECTION.
010200 01  LINK-AREA-D30.
010300     05  LINK-SOURCE-ID        PIC X(16).
010400     05  LINK-EPOCA-CORRENTE   PIC 9(12).
010500     05  LINK-FIRED            PIC X(01).
010600     05  LINK-COUNT            PIC 9(04).
010700     05  FILLER                PIC X(01).
010800 01  LINK-AREA-D30-R REDEFINES LINK-AREA-D30.
010900     05  LINK-AREA-D30-FLAT    PIC X(34).
011000******************************************************************
011100 PROCEDURE DIVISION USING LINK-AREA-D30.
011200*-----------------------------------
011300     PERFORM C00100-VALUTA-SRC.
011400     GOBACK.
011500*-----------------------------------
011600*  TROVA O CREA LA RIGA DELLA SORGENTE, ACCODA L'ISTANTE
011700*  CORRENTE, SCARTA GLI ISTANTI FUORI FINESTRA E VALUTA LA
011800*  SOGLIA DI 10 COMANDI NELLA FINESTRA DI 60 SECONDI
011900*-----------------------------------
012000 C00100-VALUTA-SRC.
012100     MOVE 'N'                  TO LINK-FIRED.
012200     MOVE ZERO                 TO LINK-COUNT.
012300     PERFORM C00200-TROVA-SORGENTE.
012400     PERFORM C00300-ACCODA-E-SCARTA.
012500     MOVE WK-TAB-S-NUM-IST (WK-IDX-SRC) TO LINK-COUNT.
012600     IF LINK-COUNT > WK-SOGLIA-SCATTO
012700        MOVE 'Y'               TO LINK-FIRED
012800     END-IF.
012900*-----------------------------------
013000*  RICERCA LINEARE DELLA SORGENTE; SE ASSENTE NE CREA UNA
013100*  NUOVA RIGA IN CODA (LA TABELLA NON E' ORDINATA)
013200*-----------------------------------
013300 C00200-TROVA-SORGENTE.
013400     MOVE 'N'                  TO WK-TROVATO.
013500     SET WK-IDX-SRC            TO 1.
013600     SEARCH WK-TAB-SORGENTE
013700         VARYING WK-IDX-SRC
013800         AT END
013900             CONTINUE
014000         WHEN WK-TAB-S-SOURCE-ID (WK-IDX-SRC) = LINK-SOURCE-ID
014100             MOVE 'Y'          TO WK-TROVATO
014200     END-SEARCH.
014300     IF WK-TROVATO = 'N'
014400        ADD 1                 TO WK-TAB-NUM-SRC
014500        SET WK-IDX-SRC         TO WK-TAB-NUM-SRC
014600        MOVE LINK-SOURCE-ID    TO WK-TAB-S-SOURCE-ID (WK-IDX-SRC)
014700        MOVE ZERO              TO WK-TAB-S-NUM-IST (WK-IDX-SRC)
014800     END-IF.
014900*-----------------------------------
015000*  SCARTA GLI ISTANTI CON (CORRENTE - ISTANTE) > 60 SECONDI,
015100*  POI ACCODA L'ISTANTE CORRENTE
015200*-----------------------------------
015300 C00300-ACCODA-E-SCARTA.
015400     MOVE ZERO                 TO WK-NUOVO-NUM-IST.
015500     IF WK-TAB-S-NUM-IST (WK-IDX-SRC) > ZERO
015600        PERFORM C00310-SCARTA-VECCHIO THRU C00310-EX
015700            VARYING WK-I FROM 1 BY 1
015800            UNTIL WK-I > WK-TAB-S-NUM-IST (WK-IDX-SRC)
015900     END-IF.
016000     IF WK-NUOVO-NUM-IST < 30
016100        ADD 1                  TO WK-NUOVO-NUM-IST
016200        MOVE LINK-EPOCA-CORRENTE
016300                                TO WK-APP-EPOCA (WK-NUOVO-NUM-IST)
016400     END-IF.
016500     MOVE WK-NUOVO-NUM-IST      TO WK-TAB-S-NUM-IST (WK-IDX-SRC).
016600     PERFORM C00320-RICOPIA-CODA THRU C00320-EX
016700         VARYING WK-J FROM 1 BY 1
016800         UNTIL WK-J > WK-NUOVO-NUM-IST.
016900*-----------------------------------
017000*  CORPO DEL CICLO DI SCARTO - UN ISTANTE PER VOLTA
017100*-----------------------------------
017200 C00310-SCARTA-VECCHIO.
017300     IF LINK-EPOCA-CORRENTE -
017400        WK-TAB-S-EPOCA (WK-IDX-SRC, WK-I) <=
017500                               WK-FINESTRA-SEC
017600        ADD 1                  TO WK-NUOVO-NUM-IST
017700        MOVE WK-TAB-S-EPOCA (WK-IDX-SRC, WK-I)
017800                               TO WK-APP-EPOCA (WK-NUOVO-NUM-IST)
017900     END-IF.
018000 C00310-EX.
018100     EXIT.
018200*-----------------------------------
018300*  CORPO DEL CICLO DI RICOPIA DELLA CODA DI APPOGGIO
018400*-----------------------------------
018500 C00320-RICOPIA-CODA.
018600     MOVE WK-APP-EPOCA (WK-J)
018700                          TO WK-TAB-S-EPOCA (WK-IDX-SRC, WK-J).
018800 C00320-EX.
018900     EXIT.
019000*-----------------------------------
019100**********************       END      ****************************
