000100******************************************************************
000200* NOTE :                                                         *
000300******************************************************************
000400*                                                                *
000500* PRODOTTO : SMART HOME ANOMALY DETECTION                        *
000600*                                                                *
000700* FUNZIONE : RILEVATORE CONSUMO FUORI RANGE (U4)                 *
000800*            VARIANTE CON FINESTRA TEMPORALE DI 24 ORE           *
000900*                                                                *
001000* AUTORE   : M. ROSSETTI BASSI                                   *
001100*                                                                *
001200* PROGRAMMA: SHDBD040, COBOL/BATCH, ROUTINE CALLATA              *
001300*                                                                *
001400* CHIAMATA DA: SHDBT010 - SOLO PER GLI EVENTI EV-TYPE = 'SR'     *
001500*              (LETTURA DEL SENSORE DI POTENZA)                  *
001600*                                                                *
001700* LOGICA   : VALORI NON POSITIVI SONO SEMPRE SCARTATI (NON       *
001800*            VENGONO MEMORIZZATI). PER OGNI DISPOSITIVO VIENE    *
001900*            TENUTA UNA CODA DI LETTURE (VALORE, ISTANTE) NELLE  *
002000*            ULTIME 86400 SECONDI (24 ORE); SOLO QUANDO LA CODA, *
002100*            COMPRESA LA LETTURA CORRENTE, RAGGIUNGE ALMENO 5    *
002200*            VALORI VIENE CALCOLATA LA MEDIA (ARROTONDATA A 2    *
002300*            DECIMALI) E CONFRONTATA CON LA SOGLIA 1,5 * MEDIA   *
002400*                                                                *
002500*----------------------------------------------------------------*
002600* STORIA DELLE VARIAZIONI                                        *
002700*  DATA...  TICKET. AUTORE DESCRIZIONE..........................*
002800*  19960314 SHD0014 MRB    PRIMA STESURA                         *
002900*  19970315 SHD0043 FCZ    LIMITATA LA CODA A 60 LETTURE PER     *
003000*                          DISPOSITIVO (RICHIESTA CAPACITY       *
003100*                          SHD-CP4)                              *
003200*  19971105 SHD0058 FCZ    RIVISTO IL CALCOLO DELLA MEDIA DI     *
003300*                          POTENZA SULLA CODA LETTURE            *
003400*  19980620 SHD0063 GPT    ALLINEATA LA SOGLIA AL PARAMETRO      *
003500*                          DI INSTALLAZIONE SHD-CP4              *
003600*  19990129 SHD0071 GPT    BONIFICA ANNO 2000 - VERIFICATI I     *
003700*                          CAMPI DATA/ORA DELLA CODA LETTURE     *
003800*  20000305 SHD0075 FCZ    RIVISTO SEGNO DI DEFAULT SUI CAMPI    *
003900*                          DI POTENZA, COME IL RESTO DEL SISTEMA *
004000*                          (SHD0071/AREA LINK-AREA-D40)          *
004100*  20011122 SHD0084 RTV    RIVISTI I CONTATORI DI SCORRIMENTO A  *
004200*                          LIVELLO 77 (SHD0084)                  *
004300*  20050816 SHD0115 MRB    VERIFICATA LA COMPATIBILITA' CON LA   *
004400*                          NUOVA VERSIONE DI SHDBT010 (SHD0113)  *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. SHDBD040.
004800 AUTHOR.      ENGINEERING SPA.
004900 INSTALLATION. SEDE DI BOLOGNA.
005000 DATE-WRITTEN. 14/03/1996.
005100 DATE-COMPILED.
005200 SECURITY.    NON CLASSIFICATO.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-1 IS SHD-SWITCH-TEST.
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*--- COSTANTI DI LAVORO
006200 01  WK-COSTANTI-D40.
006300     05  WK-SHDBD040           PIC X(08) VALUE 'SHDBD040'.
006400     05  WK-FINESTRA-SEC       PIC 9(05) COMP VALUE 86400.
006500     05  WK-MINIMO-LETTURE     PIC 9(02) COMP VALUE 5.
006600     05  WK-FATTORE-SOGLIA     PIC 9(01)V9(02) VALUE 1.50.
006700     05  FILLER                PIC X(01).
006800*-----------------------------------------------------------------
006900*  TABELLA DISPOSITIVI CON CODA LETTURE DI POTENZA
007000*  MASSIMO 500 DISPOSITIVI DISTINTI PER ESECUZIONE, MASSIMO 60
007100*  LETTURE PER DISPOSITIVO (VEDI VARIAZIONE SHD0043)
007200*-----------------------------------------------------------------
007300 01  WK-TAB-DISPOSITIVI.
007400     05  WK-TAB-NUM-DISP       PIC S9(04) COMP VALUE ZERO.
007500     05  WK-TAB-DISPOSITIVO OCCURS 500 TIMES
007600                 INDEXED BY WK-IDX-DISP.
007700         10  WK-TAB-D-DEVICE-ID    PIC X(12).
007800         10  WK-TAB-D-NUM-LET      PIC 9(02) COMP VALUE ZERO.
007900         10  WK-TAB-D-LETTURE OCCURS 60 TIMES
008000                     INDEXED BY WK-IDX-LET.
008100             15  WK-TAB-D-EPOCA        PIC 9(12).
008200             15  WK-TAB-D-EPOCA-R  REDEFINES WK-TAB-D-EPOCA.
008300                 20  WK-TAB-D-EPOCA-DATA   PIC 9(08).
008400                 20  WK-TAB-D-EPOCA-ORA    PIC 9(04).
008500             15  WK-TAB-D-VALORE       PIC S9(07)V99.
008600             15  FILLER                PIC X(02).
008700*-----------------------------------------------------------------
008800*  VARIABILI DI LAVORO DEL RILEVATORE
008900*-----------------------------------------------------------------
009000 01  WK-VARIABILI-D40.
009100     05  WK-NUOVO-NUM-LET      PIC 9(02) COMP VALUE ZERO.
009200     05  WK-SOMMA-VALORI       PIC S9(09)V99.
009300     05  FILLER                PIC X(03).
009400*--- CONTATORI DI SCORRIMENTO E FLAG DI RICERCA A LIVELLO 77
009500 77  WK-I                      PIC 9(02) COMP VALUE ZERO.
009600 77  WK-J                      PIC 9(02) COMP VALUE ZERO.
009700 77  WK-TROVATO                PIC X(01) VALUE 'N'.
009800 01  WK-TAB-APP-D40.
009900     05  WK-TAB-APP-EPOCA OCCURS 60 TIMES
010000                 INDEXED BY WK-IDX-APP.
010100         10  WK-APP-EPOCA          PIC 9(12).
010200         10  WK-APP-EPOCA-R    REDEFINES WK-APP-EPOCA.
010300             15  WK-APP-EPOCA-DATA     PIC 9(08).
010400             15  WK-APP-EPOCA-ORA      PIC 9(04).
010500         10  WK-APP-VALORE         PIC S9(07)V99.
010600         10  FILLER                PIC X(02).
010700*-----------------------------------------------------------------
010800 LINKAGE SECTION.
010900 01  LINK-AREA-D40.
011000     05  LINK-DEVICE-ID        PIC X(12).
011100     05  LINK-EPOCA-CORRENTE   PIC 9(12).
011200     05  LINK-VALUE            PIC S9(07)V99.
011300     05  LINK-INVALIDO         PIC X(01).
011400     05  LINK-FIRED            PIC X(01).
011500     05  LINK-AVERAGE          PIC S9(07)V99.
011600     05  LINK-THRESHOLD        PIC S9(07)V99.
011700     05  FILLER                PIC X(01).
011800 01  LINK-AREA-D40-R REDEFINES LINK-AREA-D40.
011900     05  LINK-AREA-D40-FLAT    PIC X(54).
012000******************************************************************
012100 PROCEDURE DIVISION USING LINK-AREA-D40.
012200*-----------------------------------
012300     PERFORM C00100-VALUTA-POTENZA.
012400     GOBACK.
012500*-----------------------------------
012600*  SCARTA I VALORI NON POSITIVI; PER I RESTANTI TROVA IL
012700*  DISPOSITIVO, ACCODA E SCARTA LE LETTURE FUORI FINESTRA,
012800*  E SE CI SONO ALMENO 5 LETTURE CALCOLA MEDIA E SOGLIA
012900*-----------------------------------
013000 C00100-VALUTA-POTENZA.
013100     MOVE 'N'                  TO LINK-INVALIDO.
013200     MOVE 'N'                  TO LINK-FIRED.
013300     MOVE ZERO                 TO LINK-AVERAGE LINK-THRESHOLD.
013400     IF LINK-VALUE NOT > ZERO
013500        MOVE 'Y'               TO LINK-INVALIDO
013600     ELSE
013700        PERFORM C00200-TROVA-DISPOSITIVO
013800        PERFORM C00300-ACCODA-E-SCARTA
013900        IF WK-TAB-D-NUM-LET (WK-IDX-DISP) >= WK-MINIMO-LETTURE
014000           PERFORM C00400-CALCOLA-MEDIA-SOGLIA
014100           IF LINK-VALUE > LINK-THRESHOLD
014200              MOVE 'Y'         TO LINK-FIRED
014300           END-IF
014400        END-IF
014500     END-IF.
014600*-----------------------------------
014700*  RICERCA LINEARE DEL DISPOSITIVO; SE ASSENTE NE CREA UNA
014800*  NUOVA RIGA IN CODA (LA TABELLA NON E' ORDINATA)
014900*-----------------------------------
015000 C00200-TROVA-DISPOSITIVO.
015100     MOVE 'N'                  TO WK-TROVATO.
015200     SET WK-IDX-DISP           TO 1.
015300     SEARCH WK-TAB-DISPOSITIVO
015400         VARYING WK-IDX-DISP
015500         AT END
015600             CONTINUE
015700         WHEN WK-TAB-D-DEVICE-ID (WK-IDX-DISP) = LINK-DEVICE-ID
015800             MOVE 'Y'          TO WK-TROVATO
015900     END-SEARCH.
016000     IF WK-TROVATO = 'N'
016100        ADD 1                 TO WK-TAB-NUM-DISP
016200        SET WK-IDX-DISP        TO WK-TAB-NUM-DISP
016300        MOVE LINK-DEVICE-ID    TO WK-TAB-D-DEVICE-ID (WK-IDX-DISP)
016400        MOVE ZERO              TO WK-TAB-D-NUM-LET (WK-IDX-DISP)
016500     END-IF.
016600*-----------------------------------
016700*  SCARTA LE LETTURE PIU' VECCHIE DI 86400 SECONDI, POI
016800*  ACCODA LA LETTURA CORRENTE (VALORE E ISTANTE)
016900*-----------------------------------
017000 C00300-ACCODA-E-SCARTA.
017100     MOVE ZERO                 TO WK-NUOVO-NUM-LET.
017200     IF WK-TAB-D-NUM-LET (WK-IDX-DISP) > ZERO
017300        PERFORM C00310-SCARTA-VECCHIA THRU C00310-EX
017400            VARYING WK-I FROM 1 BY 1
017500            UNTIL WK-I > WK-TAB-D-NUM-LET (WK-IDX-DISP)
017600     END-IF.
017700     IF WK-NUOVO-NUM-LET < 60
017800        ADD 1                  TO WK-NUOVO-NUM-LET
017900        MOVE LINK-EPOCA-CORRENTE
018000                                TO WK-APP-EPOCA (WK-NUOVO-NUM-LET)
018100        MOVE LINK-VALUE         TO WK-APP-VALORE (WK-NUOVO-NUM-LET)
018200     END-IF.
018300     MOVE WK-NUOVO-NUM-LET      TO WK-TAB-D-NUM-LET (WK-IDX-DISP).
018400     PERFORM C00320-RICOPIA-CODA THRU C00320-EX
018500         VARYING WK-J FROM 1 BY 1
018600         UNTIL WK-J > WK-NUOVO-NUM-LET.
018700*-----------------------------------
018800*  CORPO DEL CICLO DI SCARTO - UNA LETTURA PER VOLTA
018900*-----------------------------------
019000 C00310-SCARTA-VECCHIA.
019100     IF LINK-EPOCA-CORRENTE -
019200        WK-TAB-D-EPOCA (WK-IDX-DISP, WK-I) <=
019300                               WK-FINESTRA-SEC
019400        ADD 1                  TO WK-NUOVO-NUM-LET
019500        MOVE WK-TAB-D-EPOCA (WK-IDX-DISP, WK-I)
019600                          TO WK-APP-EPOCA (WK-NUOVO-NUM-LET)
019700        MOVE WK-TAB-D-VALORE (WK-IDX-DISP, WK-I)
019800                          TO WK-APP-VALORE (WK-NUOVO-NUM-LET)
019900     END-IF.
020000 C00310-EX.
020100     EXIT.
020200*-----------------------------------
020300*  CORPO DEL CICLO DI RICOPIA DELLA CODA DI APPOGGIO
020400*-----------------------------------
020500 C00320-RICOPIA-CODA.
020600     MOVE WK-APP-EPOCA (WK-J)
020700                          TO WK-TAB-D-EPOCA (WK-IDX-DISP, WK-J).
020800     MOVE WK-APP-VALORE (WK-J)
020900                          TO WK-TAB-D-VALORE (WK-IDX-DISP, WK-J).
021000 C00320-EX.
021100     EXIT.
021200*-----------------------------------
021300*  MEDIA DELLE LETTURE MEMORIZZATE (COMPRESA LA CORRENTE,
021400*  GIA' ACCODATA) E SOGLIA 1,5 VOLTE LA MEDIA, ARROTONDATE
021500*  A 2 DECIMALI PER ECCESSO/DIFETTO SECONDO LO STANDARD
021600*-----------------------------------
021700 C00400-CALCOLA-MEDIA-SOGLIA.
021800     MOVE ZERO                 TO WK-SOMMA-VALORI.
021900     PERFORM C00410-SOMMA-VALORE THRU C00410-EX
022000         VARYING WK-I FROM 1 BY 1
022100         UNTIL WK-I > WK-TAB-D-NUM-LET (WK-IDX-DISP).
022200     COMPUTE LINK-AVERAGE ROUNDED =
022300             WK-SOMMA-VALORI / WK-TAB-D-NUM-LET (WK-IDX-DISP).
022400     COMPUTE LINK-THRESHOLD ROUNDED =
022500             LINK-AVERAGE * WK-FATTORE-SOGLIA.
022600*-----------------------------------
022700*  CORPO DEL CICLO DI SOMMA - UNA LETTURA PER VOLTA
022800*-----------------------------------
022900 C00410-SOMMA-VALORE.
023000     ADD WK-TAB-D-VALORE (WK-IDX-DISP, WK-I) TO WK-SOMMA-VALORI.
023100 C00410-EX.
023200     EXIT.
023300*-----------------------------------
023400**********************       END      ****************************
