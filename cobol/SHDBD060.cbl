000100******************************************************************
000200* NOTE :                                                         *
000300******************************************************************
000400*                                                                *
000500* PRODOTTO : SMART HOME ANOMALY DETECTION                        *
000600*                                                                *
000700* FUNZIONE : RILEVATORE COMANDO DA PIU' UTENTI (U6)             *
000800*                                                                *
000900* AUTORE   : M. ROSSETTI BASSI                                   *
001000*                                                                *
001100* PROGRAMMA: SHDBD060, COBOL/BATCH, ROUTINE CALLATA              *
001200*                                                                *
001300* CHIAMATA DA: SHDBT010 - SOLO PER GLI EVENTI EV-TYPE = 'TD'     *
001400*              (COMANDO DI ACCENSIONE/SPEGNIMENTO DISPOSITIVO)   *
001500*                                                                *
001600* LOGICA   : PER OGNI DISPOSITIVO SI CONSERVA L'ULTIMO UTENTE    *
001700*            E L'ISTANTE DEL SUO COMANDO. SE UN UTENTE DIVERSO   *
001800*            COMANDA LO STESSO DISPOSITIVO A MENO DI 60 SECONDI  *
001900*            DI DISTANZA SCATTA L'ANOMALIA; L'ULTIMO COMANDO     *
002000*            VIENE COMUNQUE SEMPRE MEMORIZZATO AL POSTO DEL      *
002100*            PRECEDENTE, ANOMALIA O NO                           *
002200*                                                                *
002300*----------------------------------------------------------------*
002400* STORIA DELLE VARIAZIONI                                        *
002500*  DATA...  TICKET. AUTORE DESCRIZIONE..........................*
002600*  19960318 SHD0016 MRB    PRIMA STESURA                         *
002700*  19970322 SHD0045 FCZ    LIMITATA LA TABELLA A 500 DISPOSITIVI *
002800*                          (RICHIESTA CAPACITY SHD-CP6)          *
002900*  19971112 SHD0060 FCZ    RIVISTO IL CONTROLLO MULTI-UTENTE     *
003000*                          SULLO STESSO DISPOSITIVO              *
003100*  19980625 SHD0065 GPT    ALLINEATA LA TABELLA AL NUOVO LIMITE  *
003200*                          DISPOSITIVI DI PRODUZIONE             *
003300*  19990131 SHD0073 GPT    BONIFICA ANNO 2000 - NESSUN CAMPO     *
003400*                          DATA IN QUESTA ROUTINE                *
003500*  20011124 SHD0086 RTV    RIVISTO IL FLAG DI RICERCA A LIVELLO  *
003600*                          77 WK-TROVATO (SHD0086)               *
003700*  20050818 SHD0117 MRB    VERIFICATA LA COMPATIBILITA' CON LA   *
003800*                          NUOVA VERSIONE DI SHDBT010 (SHD0113)  *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. SHDBD060.
004200 AUTHOR.      ENGINEERING SPA.
004300 INSTALLATION. SEDE DI BOLOGNA.
004400 DATE-WRITTEN. 18/03/1996.
004500 DATE-COMPILED.
004600 SECURITY.    NON CLASSIFICATO.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     SWITCH-1 IS SHD-SWITCH-TEST.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*--- COSTANTI DI LAVORO
005600 01  WK-COSTANTI-D60.
005700     05  WK-SHDBD060           PIC X(08) VALUE 'SHDBD060'.
005800     05  WK-FINESTRA-SEC       PIC 9(05) COMP VALUE 60.
005900     05  FILLER                PIC X(01).
006000*-----------------------------------------------------------------
006100*  TABELLA DISPOSITIVI CON ULTIMO COMANDO (UTENTE + ISTANTE)
006200*  MASSIMO 500 DISPOSITIVI DISTINTI PER ESECUZIONE (SHD0045)
006300*-----------------------------------------------------------------
006400 01  WK-TAB-DISPOSITIVI.
006500     05  WK-TAB-NUM-DISP       PIC S9(04) COMP VALUE ZERO.
006600     05  WK-TAB-DISPOSITIVO OCCURS 500 TIMES
006700                 INDEXED BY WK-IDX-DISP.
006800         10  WK-TAB-D-DEVICE-ID    PIC X(12).
006900         10  WK-TAB-D-DEVICE-ID-R  REDEFINES WK-TAB-D-DEVICE-ID.
007000             15  WK-TAB-D-DEVICE-PRE   PIC X(06).
007100             15  WK-TAB-D-DEVICE-SUF   PIC X(06).
007200         10  WK-TAB-D-USER-ID      PIC X(10).
007300         10  WK-TAB-D-EPOCA        PIC 9(12).
007400         10  WK-TAB-D-EPOCA-R  REDEFINES WK-TAB-D-EPOCA.
007500             15  WK-TAB-D-EPOCA-DATA   PIC 9(08).
007600             15  WK-TAB-D-EPOCA-ORA    PIC 9(04).
007700         10  FILLER                PIC X(01).
007800*-----------------------------------------------------------------
007900*  VARIABILI DI LAVORO DEL RILEVATORE
008000*-----------------------------------------------------------------
008100 01  WK-VARIABILI-D60.
008200     05  WK-GIA-COMANDATO      PIC X(01) VALUE 'N'.
008300     05  FILLER                PIC X(02).
008400*--- FLAG DI RICERCA A LIVELLO 77
008500 77  WK-TROVATO                PIC X(01) VALUE 'N'.
008600*-----------------------------------------------------------------
008700 LINKAGE SECTION.
008800 01  LINK-AREA-D60.
008900     05  LINK-DEVICE-ID        PIC X(12).
009000     05  LINK-USER-ID          PIC X(10).
009100     05  LINK-EPOCA-CORRENTE   PIC 9(12).
009200     05  LINK-FIRED            PIC X(01).
009300     05  LINK-PREV-USER-ID     PIC X(10).
009400     05  FILLER                PIC X(01).
009500 01  LINK-AREA-D60-R REDEFINES LINK-AREA-D60.
009600     05  LINK-AREA-D60-FLAT    PIC X(46).
009700******************************************************************
009800 PROCEDURE DIVISION USING LINK-AREA-D60.
009900*-----------------------------------
010000     PERFORM C00100-VALUTA-DISPOSITIVO.
010100     GOBACK.
010200*-----------------------------------
010300*  TROVA IL DISPOSITIVO, CONFRONTA L'EVENTUALE COMANDO
010400*  PRECEDENTE E AGGIORNA SEMPRE LA RIGA CON IL COMANDO
010500*  CORRENTE, INDIPENDENTEMENTE DALL'ESITO DEL CONFRONTO
010600*-----------------------------------
010700 C00100-VALUTA-DISPOSITIVO.
010800     MOVE 'N'                  TO LINK-FIRED.
010900     MOVE SPACES               TO LINK-PREV-USER-ID.
011000     PERFORM C00200-TROVA-DISPOSITIVO.
011100     IF WK-GIA-COMANDATO = 'Y'
011200        MOVE WK-TAB-D-USER-ID (WK-IDX-DISP) TO LINK-PREV-USER-ID
011300        IF WK-TAB-D-USER-ID (WK-IDX-DISP) NOT = LINK-USER-ID
011400        AND LINK-EPOCA-CORRENTE -
011500            WK-TAB-D-EPOCA (WK-IDX-DISP) < WK-FINESTRA-SEC
011600           MOVE 'Y'            TO LINK-FIRED
011700        END-IF
011800     END-IF.
011900     MOVE LINK-USER-ID         TO WK-TAB-D-USER-ID (WK-IDX-DISP).
012000     MOVE LINK-EPOCA-CORRENTE  TO WK-TAB-D-EPOCA (WK-IDX-DISP).
012100*-----------------------------------
012200*  RICERCA LINEARE DEL DISPOSITIVO; SE ASSENTE NE CREA UNA
012300*  NUOVA RIGA IN CODA, SENZA COMANDO PRECEDENTE
012400*-----------------------------------
012500 C00200-TROVA-DISPOSITIVO.
012600     MOVE 'N'                  TO WK-TROVATO.
012700     MOVE 'N'                  TO WK-GIA-COMANDATO.
012800     SET WK-IDX-DISP           TO 1.
012900     SEARCH WK-TAB-DISPOSITIVO
013000         VARYING WK-IDX-DISP
013100         AT END
013200             CONTINUE
013300         WHEN WK-TAB-D-DEVICE-ID (WK-IDX-DISP) = LINK-DEVICE-ID
013400             MOVE 'Y'          TO WK-TROVATO
013500     END-SEARCH.
013600     IF WK-TROVATO = 'N'
013700        ADD 1                 TO WK-TAB-NUM-DISP
013800        SET WK-IDX-DISP        TO WK-TAB-NUM-DISP
013900        MOVE LINK-DEVICE-ID    TO WK-TAB-D-DEVICE-ID (WK-IDX-DISP)
014000     ELSE
014100        MOVE 'Y'               TO WK-GIA-COMANDATO
014200     END-IF.
014300*-----------------------------------
014400**********************       END      ****************************
