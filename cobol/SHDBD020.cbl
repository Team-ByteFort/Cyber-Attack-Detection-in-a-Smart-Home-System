000100******************************************************************
000200* NOTE :                                                         *
000300******************************************************************
000400*                                                                *
000500* PRODOTTO : SMART HOME ANOMALY DETECTION                        *
000600*                                                                *
000700* FUNZIONE : RILEVATORE TENTATIVI DI LOGIN FALLITI (U2)         *
000800*            VARIANTE "A SVUOTAMENTO" DELLA CODA                 *
000900*                                                                *
001000* AUTORE   : M. ROSSETTI BASSI                                   *
001100*                                                                *
001200* PROGRAMMA: SHDBD020, COBOL/BATCH, ROUTINE CALLATA              *
001300*                                                                *
001400* CHIAMATA DA: SHDBT010 - SOLO PER GLI EVENTI EV-TYPE = 'LA'     *
001500*              CON EV-SUCCESS = 'N' (LOGIN FALLITO)              *
001600*                                                                *
001700* LOGICA   : PER OGNI UTENTE VIENE TENUTA IN MEMORIA UNA CODA    *
001800*            DEGLI ISTANTI DI LOGIN FALLITO (FINESTRA 300 SEC.)  *
001900*            GLI ISTANTI PIU' VECCHI VENGONO SCARTATI DOPO AVER  *
002000*            ACCODATO QUELLO CORRENTE; AL RAGGIUNGIMENTO DI 5    *
002100*            TENTATIVI NELLA FINESTRA SCATTA L'ANOMALIA E LA     *
002200*            CODA DELL'UTENTE VIENE AZZERATA                     *
002300*                                                                *
002400*----------------------------------------------------------------*
002500* STORIA DELLE VARIAZIONI                                        *
002600*  DATA...  TICKET. AUTORE DESCRIZIONE..........................*
002700*  19960312 SHD0012 MRB    PRIMA STESURA                         *
002800*  19970308 SHD0041 FCZ    LIMITATA LA CODA A 20 ISTANTI PER     *
002900*                          UTENTE (RICHIESTA CAPACITY SHD-CP2)   *
003000*  19971022 SHD0056 FCZ    RIVISTO IL CONTEGGIO DEI LOGIN        *
003100*                          FALLITI IN FINESTRA MOBILE            *
003200*  19980610 SHD0061 GPT    ALLINEATA LA SOGLIA AL PARAMETRO      *
003300*                          DI INSTALLAZIONE SHD-CP2              *
003400*  19990127 SHD0069 GPT    BONIFICA ANNO 2000 - VERIFICATI I     *
003500*                          CAMPI DATA/ORA DELLA CODA ISTANTI     *
003600*  20001011 SHD0077 FCZ    RIVISTI I CONTATORI DI SCORRIMENTO A  *
003700*                          LIVELLO 77 (SHD0077)                  *
003800*  20011120 SHD0082 RTV    NESSUNA MODIFICA ALLA LOGICA - SOLO   *
003900*                          RIVISTI I COMMENTI DI TESTATA         *
004000*  20050814 SHD0113 MRB    VERIFICATA LA COMPATIBILITA' CON LA   *
004100*                          NUOVA VERSIONE DI SHDBT010 (SHD0113)  *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. SHDBD020.
004500 AUTHOR.      ENGINEERING SPA.
004600 INSTALLATION. SEDE DI BOLOGNA.
004700 DATE-WRITTEN. 12/03/1996.
004800 DATE-COMPILED.
004900 SECURITY.    NON CLASSIFICATO.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-1 IS SHD-SWITCH-TEST.
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*--- COSTANTI DI LAVORO
005900 01  WK-COSTANTI-D20.
006000     05  WK-SHDBD020           PIC X(08) VALUE 'SHDBD020'.
006100     05  WK-FINESTRA-SEC       PIC 9(05) COMP VALUE 300.
006200     05  WK-SOGLIA-SCATTO      PIC 9(04) COMP VALUE 5.
006300     05  FILLER                PIC X(01).
006400*-----------------------------------------------------------------
006500*  TABELLA UTENTI CON CODA ISTANTI DI LOGIN FALLITO
006600*  MASSIMO 500 UTENTI DISTINTI PER ESECUZIONE, MASSIMO 20
006700*  ISTANTI PER UTENTE (VEDI VARIAZIONE SHD0041)
006800*-----------------------------------------------------------------
006900 01  WK-TAB-UTENTI.
007000     05  WK-TAB-NUM-UTENTI     PIC S9(04) COMP VALUE ZERO.
007100     05  WK-TAB-UTENTE OCCURS 500 TIMES
007200                 INDEXED BY WK-IDX-UTE.
007300         10  WK-TAB-U-USER-ID      PIC X(10).
007400         10  WK-TAB-U-NUM-IST      PIC 9(02) COMP VALUE ZERO.
007500         10  WK-TAB-U-ISTANTI OCCURS 20 TIMES
007600                     INDEXED BY WK-IDX-IST.
007700             15  WK-TAB-U-EPOCA        PIC 9(12).
007800             15  WK-TAB-U-EPOCA-R  REDEFINES WK-TAB-U-EPOCA.
007900                 20  WK-TAB-U-EPOCA-DATA   PIC 9(08).
008000                 20  WK-TAB-U-EPOCA-ORA    PIC 9(04).
008100     05  FILLER                PIC X(01).
008200*-----------------------------------------------------------------
008300*  VARIABILI DI LAVORO DEL RILEVATORE
008400*-----------------------------------------------------------------
008500 01  WK-VARIABILI-D20.
008600     05  WK-NUOVO-NUM-IST      PIC 9(02) COMP VALUE ZERO.
008700     05  FILLER                PIC X(03).
008800*--- CONTATORI DI SCORRIMENTO E FLAG DI RICERCA A LIVELLO 77
008900 77  WK-I                      PIC 9(02) COMP VALUE ZERO.
009000 77  WK-J                      PIC 9(02) COMP VALUE ZERO.
009100 77  WK-TROVATO                PIC X(01) VALUE 'N'.
009200 01  WK-TAB-APP-D20.
009300     05  WK-TAB-APPOGGIO OCCURS 20 TIMES
009400                 INDEXED BY WK-IDX-APP.
009500         10  WK-APP-EPOCA          PIC 9(12).
009600         10  WK-APP-EPOCA-R    REDEFINES WK-APP-EPOCA.
009700             15  WK-APP-EPOCA-DATA     PIC 9(08).
009800             15  WK-APP-EPOCA-ORA      PIC 9(04).
009900     05  FILLER                PIC X(01).
010000*-----------------------------------------------------------------
010100 LINKAGE SECTION.
010200 01  LINK-AREA-D20.
010300     05  LINK-USER-ID          PIC X(10).
010400     05  LINK-EPOCA-CORRENTE   PIC 9(12).
010500     05  LINK-FIRED            PIC X(01).
010600     05  LINK-COUNT            PIC 9(04).
010700     05  FILLER                PIC X(01).
010800 01  LINK-AREA-D20-R REDEFINES LINK-AREA-D20.
010900     05  LINK-AREA-D20-FLAT    PIC X(28).
011000******************************************************************
011100 PROCEDURE DIVISION USING LINK-AREA-D20.
011200*-----------------------------------
011300     PERFORM C00100-VALUTA-LOGIN.
011400     GOBACK.
011500*-----------------------------------
011600*  TROVA O CREA LA RIGA DELL'UTENTE, ACCODA L'ISTANTE CORRENTE,
011700*  SCARTA GLI ISTANTI FUORI FINESTRA E VALUTA LA SOGLIA
011800*-----------------------------------
011900 C00100-VALUTA-LOGIN.
012000     MOVE 'N'                  TO LINK-FIRED.
012100     MOVE ZERO                 TO LINK-COUNT.
012200     PERFORM C00200-TROVA-UTENTE.
012300     PERFORM C00300-ACCODA-E-SCARTA.
012400     MOVE WK-TAB-U-NUM-IST (WK-IDX-UTE) TO LINK-COUNT.
012500     IF LINK-COUNT >= WK-SOGLIA-SCATTO
012600        MOVE 'Y'               TO LINK-FIRED
012700        MOVE ZERO              TO WK-TAB-U-NUM-IST (WK-IDX-UTE)
012800     END-IF.
012900*-----------------------------------
013000*  RICERCA LINEARE DELL'UTENTE NELLA TABELLA; SE ASSENTE NE
013100*  CREA UNA NUOVA RIGA IN CODA (LA TABELLA NON E' ORDINATA)
013200*-----------------------------------
013300 C00200-TROVA-UTENTE.
013400     MOVE 'N'                  TO WK-TROVATO.
013500     SET WK-IDX-UTE            TO 1.
013600     SEARCH WK-TAB-UTENTE
013700         VARYING WK-IDX-UTE
013800         AT END
013900             CONTINUE
014000         WHEN WK-TAB-U-USER-ID (WK-IDX-UTE) = LINK-USER-ID
014100             MOVE 'Y'          TO WK-TROVATO
014200     END-SEARCH.
014300     IF WK-TROVATO = 'N'
014400        ADD 1                 TO WK-TAB-NUM-UTENTI
014500        SET WK-IDX-UTE         TO WK-TAB-NUM-UTENTI
014600        MOVE LINK-USER-ID      TO WK-TAB-U-USER-ID (WK-IDX-UTE)
014700        MOVE ZERO              TO WK-TAB-U-NUM-IST (WK-IDX-UTE)
014800     END-IF.
014900*-----------------------------------
015000*  SCARTA GLI ISTANTI CON (CORRENTE - ISTANTE) > 300 SECONDI,
015100*  POI ACCODA L'ISTANTE CORRENTE (L'ACCODAMENTO E' SEMPRE
015200*  SUCCESSIVO ALLO SCARTO, VARIAZIONE SHD0012)
015300*-----------------------------------
015400 C00300-ACCODA-E-SCARTA.
015500     MOVE ZERO                 TO WK-NUOVO-NUM-IST.
015600     IF WK-TAB-U-NUM-IST (WK-IDX-UTE) > ZERO
015700        PERFORM C00310-SCARTA-VECCHIO THRU C00310-EX
015800            VARYING WK-I FROM 1 BY 1
015900            UNTIL WK-I > WK-TAB-U-NUM-IST (WK-IDX-UTE)
016000     END-IF.
016100     IF WK-NUOVO-NUM-IST < 20
016200        ADD 1                  TO WK-NUOVO-NUM-IST
016300        MOVE LINK-EPOCA-CORRENTE
016400                                TO WK-APP-EPOCA (WK-NUOVO-NUM-IST)
016500     END-IF.
016600     MOVE WK-NUOVO-NUM-IST      TO WK-TAB-U-NUM-IST (WK-IDX-UTE).
016700     PERFORM C00320-RICOPIA-CODA THRU C00320-EX
016800         VARYING WK-J FROM 1 BY 1
016900         UNTIL WK-J > WK-NUOVO-NUM-IST.
017000*-----------------------------------
017100*  CORPO DEL CICLO DI SCARTO - UN ISTANTE PER VOLTA
017200*-----------------------------------
017300 C00310-SCARTA-VECCHIO.
017400     IF LINK-EPOCA-CORRENTE -
017500        WK-TAB-U-EPOCA (WK-IDX-UTE, WK-I) <=
017600                               WK-FINESTRA-SEC
017700        ADD 1                  TO WK-NUOVO-NUM-IST
017800        MOVE WK-TAB-U-EPOCA (WK-IDX-UTE, WK-I)
017900                               TO WK-APP-EPOCA (WK-NUOVO-NUM-IST)
018000     END-IF.
018100 C00310-EX.
018200     EXIT.
018300*-----------------------------------
018400*  CORPO DEL CICLO DI RICOPIA DELLA CODA DI APPOGGIO
018500*-----------------------------------
018600 C00320-RICOPIA-CODA.
018700     MOVE WK-APP-EPOCA (WK-J)
018800                          TO WK-TAB-U-EPOCA (WK-IDX-UTE, WK-J).
018900 C00320-EX.
019000     EXIT.
019100*-----------------------------------
019200**********************       END      ****************************
