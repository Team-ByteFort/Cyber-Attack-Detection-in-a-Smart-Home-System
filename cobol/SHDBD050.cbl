000100******************************************************************
000200* NOTE :                                                         *
000300******************************************************************
000400*                                                                *
000500* PRODOTTO : SMART HOME ANOMALY DETECTION                        *
000600*                                                                *
000700* FUNZIONE : FILTRO DI PRE-ELABORAZIONE PER RUOLO (U5)          *
000800*                                                                *
000900* AUTORE   : M. ROSSETTI BASSI                                   *
001000*                                                                *
001100* PROGRAMMA: SHDBD050, COBOL/BATCH, ROUTINE CALLATA              *
001200*                                                                *
001300* CHIAMATA DA: SHDBT010 - PER OGNI EVENTO, PRIMA DI QUALUNQUE    *
001400*              RILEVATORE D1-D5 O REGOLA STANDALONE              *
001500*                                                                *
001600* LOGICA   : I RUOLI ADMIN E MANAGER SONO CONSIDERATI DI         *
001700*            FIDUCIA E NON VENGONO ELABORATI SE L'EVENTO         *
001800*            CADE IN ORARIO DI UFFICIO (LUN-VEN, ORE 9-17        *
001900*            COMPRESE); FUORI ORARIO DI UFFICIO, O PER GLI       *
002000*            ALTRI RUOLI, L'EVENTO VIENE SEMPRE ELABORATO        *
002100*                                                                *
002200*----------------------------------------------------------------*
002300* STORIA DELLE VARIAZIONI                                        *
002400*  DATA...  TICKET. AUTORE DESCRIZIONE..........................*
002500*  19960315 SHD0015 MRB    PRIMA STESURA                         *
002600*  19970318 SHD0044 FCZ    RESA PARAMETRICA LA TABELLA DEI       *
002700*                          RUOLI DI FIDUCIA (ADMIN/MANAGER)      *
002800*  19971108 SHD0059 FCZ    RIVISTO IL CONTROLLO SUL FLAG IN      *
002900*                          UFFICIO/MULTIUTENTE                   *
003000*  19980622 SHD0064 GPT    ALLINEATA LA TABELLA RUOLI ALLA       *
003100*                          NUOVA ANAGRAFICA UTENTI               *
003200*  19990130 SHD0072 GPT    BONIFICA ANNO 2000 - NESSUN CAMPO     *
003300*                          DATA IN QUESTA ROUTINE                *
003400*  20011123 SHD0085 RTV    AGGIUNTO FLAG DI RICERCA A LIVELLO    *
003500*                          77 PER IL RUOLO DI FIDUCIA (SHD0085)  *
003600*  20050817 SHD0116 MRB    VERIFICATA LA COMPATIBILITA' CON LA   *
003700*                          NUOVA VERSIONE DI SHDBT010 (SHD0113)  *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. SHDBD050.
004100 AUTHOR.      ENGINEERING SPA.
004200 INSTALLATION. SEDE DI BOLOGNA.
004300 DATE-WRITTEN. 15/03/1996.
004400 DATE-COMPILED.
004500 SECURITY.    NON CLASSIFICATO.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-1 IS SHD-SWITCH-TEST.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*--- COSTANTI DI LAVORO
005500 01  WK-COSTANTI-D50.
005600     05  WK-SHDBD050           PIC X(08) VALUE 'SHDBD050'.
005700     05  WK-SHDBD050-R         REDEFINES WK-SHDBD050.
005800         10  WK-SHDBD050-PRE       PIC X(04).
005900         10  WK-SHDBD050-SUF       PIC X(04).
006000     05  FILLER                PIC X(01).
006100*--- TABELLA DEI RUOLI DI FIDUCIA (IGNORATI IN ORARIO UFFICIO)
006200 01  WK-TAB-RUOLI-FIDUCIA.
006300     05  WK-TAB-RUOLO OCCURS 2 TIMES
006400                 INDEXED BY WK-IDX-RUO.
006500         10  WK-TAB-RUOLO-COD      PIC X(08).
006600         10  WK-TAB-RUOLO-COD-R  REDEFINES WK-TAB-RUOLO-COD.
006700             15  WK-TAB-RUOLO-PRE      PIC X(04).
006800             15  WK-TAB-RUOLO-SUF      PIC X(04).
006900     05  FILLER                PIC X(01).
007000*--- LIMITI ORARIO DI UFFICIO (9-17 COMPRESE, LUN-VEN)
007100 01  WK-LIMITI-UFFICIO.
007200     05  WK-ORA-MIN-UFFICIO    PIC 9(02) COMP VALUE 9.
007300     05  WK-ORA-MAX-UFFICIO    PIC 9(02) COMP VALUE 17.
007400     05  WK-DOW-MIN-UFFICIO    PIC 9(01) COMP VALUE 1.
007500     05  WK-DOW-MAX-UFFICIO    PIC 9(01) COMP VALUE 5.
007600     05  FILLER                PIC X(01).
007700*--- VARIABILI DI LAVORO
007800 01  WK-VARIABILI-D50.
007900     05  WK-IN-UFFICIO         PIC X(01) VALUE 'N'.
008000     05  FILLER                PIC X(02).
008100*--- FLAG DI RICERCA A LIVELLO 77
008200 77  WK-RUOLO-FIDUCIA          PIC X(01) VALUE 'N'.
008300*-----------------------------------------------------------------
008400 LINKAGE SECTION.
008500 01  LINK-AREA-D50.
008600     05  LINK-ROLE             PIC X(08).
008700     05  LINK-DOW              PIC 9(01).
008800     05  LINK-HOUR             PIC 9(02).
008900     05  LINK-FILTERED         PIC X(01).
009000     05  FILLER                PIC X(01).
009100 01  LINK-AREA-D50-R REDEFINES LINK-AREA-D50.
009200     05  LINK-AREA-D50-FLAT    PIC X(13).
009300******************************************************************
009400 PROCEDURE DIVISION USING LINK-AREA-D50.
009500*-----------------------------------
009600     PERFORM C00005-CARICA-TAB-RUOLI.
009700     PERFORM C00100-VALUTA-FILTRO.
009800     GOBACK.
009900*-----------------------------------
010000*  LA TABELLA DEI RUOLI DI FIDUCIA VIENE RICARICATA AD OGNI
010100*  CHIAMATA: LA MEMORIA DI WORKING-STORAGE RESTA COMUNQUE
010200*  ALLOCATA PER TUTTA LA DURATA DEL RUN (VEDI SHD0044)
010300*-----------------------------------
010400 C00005-CARICA-TAB-RUOLI.
010500     MOVE 'ADMIN   '           TO WK-TAB-RUOLO-COD (1).
010600     MOVE 'MANAGER '           TO WK-TAB-RUOLO-COD (2).
010700*-----------------------------------
010800*  UN EVENTO VIENE FILTRATO SOLO SE IL RUOLO E' DI FIDUCIA
010900*  E L'EVENTO CADE IN ORARIO DI UFFICIO
011000*-----------------------------------
011100 C00100-VALUTA-FILTRO.
011200     MOVE 'N'                  TO LINK-FILTERED.
011300     MOVE 'N'                  TO WK-RUOLO-FIDUCIA.
011400     SET WK-IDX-RUO            TO 1.
011500     SEARCH WK-TAB-RUOLO
011600         VARYING WK-IDX-RUO
011700         AT END
011800             CONTINUE
011900         WHEN WK-TAB-RUOLO-COD (WK-IDX-RUO) = LINK-ROLE
012000             MOVE 'Y'          TO WK-RUOLO-FIDUCIA
012100     END-SEARCH.
012200     MOVE 'N'                  TO WK-IN-UFFICIO.
012300     IF LINK-DOW >= WK-DOW-MIN-UFFICIO
012400     AND LINK-DOW <= WK-DOW-MAX-UFFICIO
012500     AND LINK-HOUR >= WK-ORA-MIN-UFFICIO
012600     AND LINK-HOUR <= WK-ORA-MAX-UFFICIO
012700        MOVE 'Y'               TO WK-IN-UFFICIO
012800     END-IF.
012900     IF WK-RUOLO-FIDUCIA = 'Y'
013000     AND WK-IN-UFFICIO = 'Y'
013100        MOVE 'Y'               TO LINK-FILTERED
013200     END-IF.
013300*-----------------------------------
013400**********************       END      ****************************
