000100******************************************************************
000200* NOTE :                                                         *
000300******************************************************************
000400*                                                                *
000500* PRODOTTO : SMART HOME ANOMALY DETECTION                        *
000600*                                                                *
000700* FUNZIONE : RILEVATORE EVENTI FUORI FASCIA ORARIA ATTIVA (U7)   *
000800*                                                                *
000900* AUTORE   : M. ROSSETTI BASSI                                   *
001000*                                                                *
001100* PROGRAMMA: SHDBD070, COBOL/BATCH, ROUTINE CALLATA              *
001200*                                                                *
001300* CHIAMATA DA: SHDBT010 - PER OGNI EVENTO, DI QUALUNQUE TIPO,    *
001400*              DOPO IL FILTRO SHDBD050                          *
001500*                                                                *
001600* INPUT    : ORA DELL'EVENTO (0-23)                              *
001700*                                                                *
001800* OUTPUT   : FLAG DI ANOMALIA OUTSIDE-ACTIVE-HOURS               *
001900*                                                                *
002000*----------------------------------------------------------------*
002100* STORIA DELLE VARIAZIONI                                        *
002200*  DATA...  TICKET. AUTORE DESCRIZIONE..........................*
002300*  19960311 SHD0011 MRB    PRIMA STESURA                         *
002400*  19970304 SHD0040 FCZ    PARAMETRIZZATE LE SOGLIE ORARIE       *
002500*                          (FASCIA ATTIVA 06-22)                 *
002600*  19971118 SHD0061 FCZ    RIVISTA LA FASCIA ATTIVA A 06-23      *
002700*                          SU RICHIESTA SICUREZZA IMPIANTI       *
002800*  19980628 SHD0066 GPT    ALLINEATE LE SOGLIE ORARIE AI NUOVI   *
002900*                          PARAMETRI DI INSTALLAZIONE            *
003000*  19990201 SHD0074 GPT    BONIFICA ANNO 2000 - NESSUN CAMPO     *
003100*                          DATA IN QUESTA ROUTINE                *
003200*  20011125 SHD0087 RTV    AGGIUNTO FLAG DI LAVORO A LIVELLO 77  *
003300*                          WK-FUORI-FASCIA (SHD0087)             *
003400*  20050819 SHD0119 MRB    VERIFICATA LA COMPATIBILITA' CON LA   *
003500*                          NUOVA VERSIONE DI SHDBT010 (SHD0113)  *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. SHDBD070.
003900 AUTHOR.      ENGINEERING SPA.
004000 INSTALLATION. SEDE DI BOLOGNA.
004100 DATE-WRITTEN. 11/03/1996.
004200 DATE-COMPILED.
004300 SECURITY.    NON CLASSIFICATO.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     SWITCH-1 IS SHD-SWITCH-TEST.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*--- COSTANTI DI LAVORO
005300 01  WK-COSTANTI-FLAG.
005400     05  WK-SHDBD070           PIC X(08) VALUE 'SHDBD070'.
005500     05  WK-SHDBD070-R         REDEFINES WK-SHDBD070.
005600         10  WK-SHDBD070-PRE       PIC X(04).
005700         10  WK-SHDBD070-SUF       PIC X(04).
005800     05  FILLER                PIC X(01).
005900*--- LIMITI FASCIA ORARIA ATTIVA (6 INCLUSO - 23 ESCLUSO)
006000 01  WK-LIMITI-ORARI.
006100     05  WK-ORA-MIN-ATTIVA     PIC 9(02) COMP VALUE 6.
006200     05  WK-ORA-MAX-ATTIVA     PIC 9(02) COMP VALUE 23.
006300     05  FILLER                PIC X(01).
006400*--- FLAG DI LAVORO A LIVELLO 77
006500 77  WK-FUORI-FASCIA           PIC X(01) VALUE 'N'.
006600*-----------------------------------------------------------------
006700 LINKAGE SECTION.
006800 01  LINK-AREA-D70.
006900     05  LINK-USER-ID          PIC X(10).
007000     05  LINK-USER-ID-R    REDEFINES LINK-USER-ID.
007100         10  LINK-USER-ID-PRE      PIC X(05).
007200         10  LINK-USER-ID-SUF      PIC X(05).
007300     05  LINK-HOUR             PIC 9(02).
007400     05  LINK-FIRED            PIC X(01).
007500     05  FILLER                PIC X(01).
007600 01  LINK-AREA-D70-R REDEFINES LINK-AREA-D70.
007700     05  LINK-AREA-D70-FLAT    PIC X(14).
007800******************************************************************
007900 PROCEDURE DIVISION USING LINK-AREA-D70.
008000*-----------------------------------
008100     PERFORM C00100-VALUTA-ORARIO.
008200     GOBACK.
008300*-----------------------------------
008400*  VALUTA SE L'ORA DELL'EVENTO E' FUORI DALLA FASCIA ATTIVA
008500*-----------------------------------
008600 C00100-VALUTA-ORARIO.
008700     MOVE 'N'                  TO WK-FUORI-FASCIA.
008800     IF LINK-HOUR < WK-ORA-MIN-ATTIVA
008900     OR LINK-HOUR >= WK-ORA-MAX-ATTIVA
009000        MOVE 'Y'               TO WK-FUORI-FASCIA
009100     END-IF.
009200     MOVE WK-FUORI-FASCIA      TO LINK-FIRED.
009300*-----------------------------------
009400**********************       END      ****************************
